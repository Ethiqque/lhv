000100*****************************************************************
000200* PRFCALC -  PORTFOLIO PROFIT CALCULATOR - SINGLE SECURITY
000300*            CRESCENT SECURITIES CORP - DATA PROCESSING
000400*
000500* PURPOSE:
000600*   MERGES A SECURITY'S TRANSACTION HISTORY AND ITS DIVIDEND
000700*   SCHEDULE INTO A SINGLE DATE-ORDERED EVENT STREAM AND COMPUTES
000800*   REALIZED TRADING PROFIT (FIFO LOT MATCHING, TWO PASSES - SEE
000900*   BELOW), DIVIDEND INCOME FROM HOLDINGS AT EACH EX-DIVIDEND
001000*   DATE, AND UNREALIZED GAIN ON THE OPEN POSITION.  ONE PROFIT
001100*   SUMMARY RECORD IS WRITTEN PER RUN.
001200*
001300* NOTE ON THE TWO FIFO PASSES (RESEARCH DESK SIGN-OFF 91-04-R2):
001400*   THE FIRST PASS RUNS DURING THE EVENT WALK AND ITS FIGURE IS
001500*   DISCARDED.  THE SECOND PASS RE-WALKS THE ORIGINAL SELL LIST
001600*   AGAINST WHATEVER LOTS THE FIRST PASS LEFT BEHIND, AND *THAT*
001700*   FIGURE IS THE ONE REPORTED.  THIS MATCHES THE RESEARCH DESK'S
001800*   ORIGINAL RECONCILIATION MODEL CHARACTER FOR CHARACTER - DO NOT
001900*   "FIX" THIS WITHOUT A SIGNED CHANGE REQUEST, SEE PRB-9108.
002000*
002100* CHANGE LOG
002200*    DATE      BY     REQUEST     DESCRIPTION
002300*    --------  -----  ----------  ----------------------------
002400*    05/18/87  WRC    CR-87-0151  ORIGINAL PROGRAM - SINGLE-PASS
002500*                                 FIFO, NO DIVIDEND HANDLING.
002600*    09/02/88  WRC    PRB-8819    ADDED UNREALIZED GAIN ON OPEN
002700*                                 POSITION AT LAST TRADED PRICE.
002800*    04/11/91  DMP    CR-91-0108  DIVIDEND INCOME ADDED - HOLDINGS
002900*                                 WALK AT EX-DATE, PAYABLE-BY-RUN-
003000*                                 DATE FILTER PER RESEARCH DESK.
003100*    08/14/91  DMP    PRB-9108    SECOND RECONCILIATION PASS ADDED
003200*                                 PER RESEARCH DESK SIGN-OFF
003300*                                 91-04-R2 - SEE NOTE ABOVE.  FIRST
003400*                                 PASS FIGURE NO LONGER REPORTED.
003500*    05/14/93  TAO    PRB-9314   PROPORTIONAL FEE SLICING ADDED TO
003600*                                 FIFO MATCH, FEES WERE NOT BEING
003700*                                 CARRIED INTO REALIZED PROFIT.
003800*    09/09/96  SJV    CR-96-0622  TABLE SIZES RAISED TO 1200 ROWS
003900*                                 TO COVER THE NEW TXGEN REFERENCE
004000*                                 RUN SIZE OF 1000.
004100*    12/01/98  RLH    Y2K-98-221  RUN DATE-TIME WINDOWED ON THE
004200*                                 2-DIGIT SYSTEM YEAR - VALUES
004300*                                 00-49 ASSUMED 20XX, 50-99 ASSUMED
004400*                                 19XX.  SEE ALSO TXGEN AND DIVGEN.
004500*    02/18/99  RLH    Y2K-98-221  REGRESSION RAN CLEAN THROUGH
004600*                                 12/31/1999 AND 01/01/2000 DATA.
004700*    07/30/01  KTN    CR-01-0060  OUTPUT SCALE RAISED FROM 2 TO 8
004800*                                 DECIMAL PLACES PER AUDIT REQUEST
004900*                                 ON FEE-SLICE ROUNDING DRIFT.
005000*****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    PRFCALC.
005300 AUTHOR.        W R CONLAN.
005400 INSTALLATION.  CRESCENT SECURITIES CORP - DATA PROCESSING.
005500 DATE-WRITTEN.  05/18/87.
005600 DATE-COMPILED.
005700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-4381.
006100 OBJECT-COMPUTER.  IBM-4381.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON STATUS IS WS-TRACE-ON
006500            OFF STATUS IS WS-TRACE-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT TRANSACTIONS-FILE ASSIGN TO "TRANSACT"
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS TRANS-FILE-STATUS.
007200     SELECT DIVIDENDS-FILE ASSIGN TO "DIVIDND"
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS DIV-FILE-STATUS.
007600     SELECT PROFIT-REPORT-FILE ASSIGN TO "PROFRPT"
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS PRF-FILE-STATUS.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  TRANSACTIONS-FILE; RECORD 67.
008300 01  TRX-ITEM.
008400     COPY TRXREC.
008500 FD  DIVIDENDS-FILE; RECORD 37.
008600 01  DIV-ITEM.
008700     COPY DIVREC.
008800 FD  PROFIT-REPORT-FILE; RECORD 80.
008900 01  PRF-ITEM.
009000     COPY PRFREC.
009100 WORKING-STORAGE SECTION.
009200*****************************************************************
009300* TABLE-SIZE LIMITS AND RUN COUNTERS
009400*****************************************************************
009500 77  WS-TX-MAX                   PIC S9(09) COMP-5 VALUE 1200.
009600 77  WS-DIV-MAX                  PIC S9(09) COMP-5 VALUE 50.
009700 77  WS-LOT-MAX                  PIC S9(09) COMP-5 VALUE 1200.
009800 77  WS-TX-COUNT                 PIC S9(09) COMP-5 VALUE 0.
009900 77  WS-DIV-COUNT                PIC S9(09) COMP-5 VALUE 0.
010000*****************************************************************
010100* MERGE-WALK AND LOT-QUEUE SUBSCRIPTS
010200*****************************************************************
010300 77  WS-TX-IX                    PIC S9(09) COMP-5 VALUE 0.
010400 77  WS-DIV-IX                   PIC S9(09) COMP-5 VALUE 1.
010500 77  WS-LOT-HEAD                 PIC S9(09) COMP-5 VALUE 1.
010600 77  WS-LOT-TAIL                 PIC S9(09) COMP-5 VALUE 0.
010700 77  WS-LOT-IX                   PIC S9(09) COMP-5 VALUE 0.
010800 77  WS-SCAN-IX                  PIC S9(09) COMP-5 VALUE 0.
010900 77  WS-PASS-NO                  PIC S9(01) COMP-5 VALUE 0.
011000*****************************************************************
011100* RUN-DATE SCRATCH - SEE 120-ESTABLISH-RUN-DATE
011200*****************************************************************
011300 77  WS-RUN-DATE                 PIC 9(14) VALUE ZERO.
011400*****************************************************************
011500* SELL-MATCHING AND PROFIT SCRATCH - R1, R2 SHARE THESE FIELDS
011600*****************************************************************
011700 77  WS-SELL-QTY-REMAIN          PIC S9(09) COMP-5.
011800 77  WS-SELL-QTY-ORIG            PIC S9(09) COMP-5.
011900 77  WS-SLICE-QTY                PIC S9(09) COMP-5.
012000 77  WS-LOT-AVAIL                PIC S9(09) COMP-5.
012100 77  WS-SELL-PRICE                PIC S9(09)V99.
012200 77  WS-SELL-FEE                  PIC S9(07)V9(08).
012300 77  WS-SELL-FEE-SLICE            PIC S9(07)V9(08).
012400 77  WS-LOT-FEE-SLICE             PIC S9(07)V9(08).
012500 77  WS-NET-SELL-AMT              PIC S9(11)V9(08).
012600 77  WS-PROFIT-SLICE              PIC S9(11)V9(08).
012700 77  WS-LAST-PRICE                PIC S9(09)V99 VALUE ZERO.
012800 77  WS-REMAINING-HOLDINGS       PIC S9(09) COMP-5 VALUE 0.
012900 77  WS-EXDATE-HOLDINGS          PIC S9(09) COMP-5 VALUE 0.
013000 77  WS-LOT-COST                  PIC S9(11)V9(08).
013100 77  WS-MARKET-VALUE              PIC S9(11)V9(08).
013200 77  WS-UNREAL-COST                PIC S9(11)V9(08) VALUE ZERO.
013300*****************************************************************
013400* REPORTED AMOUNTS
013500*****************************************************************
013600 77  WS-PASS1-PROFIT              PIC S9(11)V9(08) VALUE ZERO.
013700 77  WS-PASS2-PROFIT              PIC S9(11)V9(08) VALUE ZERO.
013800 77  WS-DIV-PROFIT                 PIC S9(11)V9(08) VALUE ZERO.
013900 77  WS-UNREALIZED                 PIC S9(11)V9(08) VALUE ZERO.
014000 77  WS-TOTAL-PROFIT               PIC S9(11)V9(08) VALUE ZERO.
014100*****************************************************************
014200* FILE STATUS
014300*****************************************************************
014400 01  TRANS-FILE-STATUS.
014500     05  STATUS-1                PIC X.
014600     05  STATUS-2                PIC X.
014700 01  DIV-FILE-STATUS.
014800     05  DSTATUS-1               PIC X.
014900     05  DSTATUS-2               PIC X.
015000 01  PRF-FILE-STATUS.
015100     05  PSTATUS-1               PIC X.
015200     05  PSTATUS-2               PIC X.
015300*****************************************************************
015400* RUN-DATE WORK AREA - TWO OF PROGRAM'S REQUIRED REDEFINES
015500*****************************************************************
015600 01  WS-TODAY-RAW-N               PIC 9(06) VALUE ZERO.
015700 01  WS-TODAY-RAW REDEFINES WS-TODAY-RAW-N.
015800     05  WS-TODAY-YY-DISP        PIC 9(02).
015900     05  WS-TODAY-MM-DISP        PIC 9(02).
016000     05  WS-TODAY-DD-DISP        PIC 9(02).
016100 01  WS-NOW-TIME-RAW              PIC 9(08) VALUE ZERO.
016200 01  WS-NOW-TIME-DMY REDEFINES WS-NOW-TIME-RAW.
016300     05  WS-NOW-HH                PIC 9(02).
016400     05  WS-NOW-MI                PIC 9(02).
016500     05  WS-NOW-SS                PIC 9(02).
016600     05  WS-NOW-CC                PIC 9(02).
016700 01  WS-RUN-DATE-DMY REDEFINES WS-RUN-DATE.
016800     05  WS-RD-YYYY               PIC 9(04).
016900     05  WS-RD-MM                 PIC 9(02).
017000     05  WS-RD-DD                 PIC 9(02).
017100     05  WS-RD-HH                 PIC 9(02).
017200     05  WS-RD-MI                 PIC 9(02).
017300     05  WS-RD-SS                 PIC 9(02).
017400*****************************************************************
017500* TRANSACTION TABLE - LOADED FROM TRANSACTIONS-FILE, ASCENDING
017600* TRX-TIMESTAMP ORDER AS GUARANTEED BY THE FILE
017700*****************************************************************
017800 01  TX-TABLE.
017900     05  TX-ENTRY OCCURS 1200 TIMES.
018000         10  TXT-ID               PIC 9(09).
018100         10  TXT-TYPE             PIC X(04).
018200         10  TXT-QTY              PIC S9(09).
018300         10  TXT-PRICE            PIC S9(09)V99.
018400         10  TXT-FEE              PIC S9(07)V9(08).
018500         10  TXT-TS               PIC 9(14).
018600         10  FILLER               PIC X(04).
018700*****************************************************************
018800* DIVIDEND TABLE - LOADED FROM DIVIDENDS-FILE, ASCENDING
018900* DIV-EX-DATE (AND HENCE DIV-PAY-DATE) ORDER AS GUARANTEED BY THE
019000* FILE, WHICH IS THE ORDER THE EVENT MERGE NEEDS
019100*****************************************************************
019200 01  DIV-TABLE.
019300     05  DIV-ENTRY OCCURS 50 TIMES.
019400         10  DVT-AMT              PIC S9(03)V99.
019500         10  DVT-EXDATE           PIC 9(14).
019600         10  DVT-PAYDATE          PIC 9(14).
019700         10  FILLER               PIC X(04).
019800*****************************************************************
019900* FIFO LOT QUEUE - HEAD/TAIL SUBSCRIPTS ABOVE.  AN EMPTY QUEUE IS
020000* HEAD > TAIL (HEAD STARTS AT 1, TAIL STARTS AT 0).
020100*****************************************************************
020200 01  LOT-TABLE.
020300     05  LOT-ENTRY OCCURS 1200 TIMES.
020400         10  LOT-QTY              PIC S9(09).
020500         10  LOT-PRICE            PIC S9(09)V99.
020600         10  LOT-FEE              PIC S9(07)V9(08).
020700         10  FILLER               PIC X(04).
020800*****************************************************************
020900* LOG MESSAGE DEFINITIONS
021000*****************************************************************
021100 01  LOGMSG.
021200     05  FILLER                  PIC X(09) VALUE "PRFCALC =>".
021300     05  LOGMSG-TEXT              PIC X(50).
021400 01  LOGMSG-ERR.
021500     05  FILLER                  PIC X(13) VALUE "PRFCALC ERR =>".
021600     05  LOG-ERR-ROUTINE         PIC X(10).
021700     05  FILLER                  PIC X(21) VALUE
021800         " FAILED: FILE-STAT = ".
021900     05  LOG-ERR-STATUS          PIC X(02).
022000 01  LOGREC-SELL.
022100     05  FILLER                  PIC X(07) VALUE "PRFCALC".
022200     05  FILLER                  PIC X(11) VALUE " PASS2 ID =>".
022300     05  REC-SELL-ID             PIC ZZZZZZZZ9.
022400     05  FILLER                  PIC X(09) VALUE " PROFIT =>".
022500     05  REC-SELL-PROFIT         PIC -9(11).9(08).
022600 01  LOGREC-DIV.
022700     05  FILLER                  PIC X(07) VALUE "PRFCALC".
022800     05  FILLER                  PIC X(08) VALUE " DIV =>".
022900     05  REC-DIV-AMT             PIC $$9.99.
023000     05  FILLER                  PIC X(12) VALUE " HOLDINGS =>".
023100     05  REC-DIV-HOLDINGS        PIC ZZZZZZZZ9.
023200 PROCEDURE DIVISION.
023300 START-PRFCALC.
023400     MOVE "Started" TO LOGMSG-TEXT.
023500     PERFORM DO-USERLOG.
023600     PERFORM 120-ESTABLISH-RUN-DATE.
023700     PERFORM 100-LOAD-TRANSACTIONS.
023800     PERFORM 110-LOAD-DIVIDENDS.
023900     IF WS-TX-COUNT = 0
024000         MOVE "No transactions on file - zero profit record"
024100             TO LOGMSG-TEXT
024200         PERFORM DO-USERLOG
024300         PERFORM 700-ROUND-AND-WRITE
024400         PERFORM A-999-EXIT.
024500     PERFORM 200-MERGE-WALK THRU 200-EXIT.
024600     PERFORM 350-SUM-REMAINING-LOTS.
024700     PERFORM 400-FIFO-PASS-TWO THRU 400-EXIT.
024800     PERFORM 600-CALC-UNREALIZED.
024900     COMPUTE WS-TOTAL-PROFIT = WS-PASS2-PROFIT + WS-DIV-PROFIT.
025000     PERFORM 700-ROUND-AND-WRITE.
025100     MOVE "Ended - profit record written" TO LOGMSG-TEXT.
025200     PERFORM DO-USERLOG.
025300     STOP RUN.
025400*****************************************************************
025500* ESTABLISH THE RUN DATE-TIME USED BY R3'S PAYABLE-BY-RUN-DATE
025600* FILTER - TODAY'S CALENDAR DATE PLUS THE CURRENT TIME OF DAY.
025700*****************************************************************
025800 120-ESTABLISH-RUN-DATE.
025900     ACCEPT WS-TODAY-RAW-N FROM DATE.
026000     ACCEPT WS-NOW-TIME-RAW FROM TIME.
026100     IF WS-TODAY-YY-DISP < 50
026200         MOVE 2000 TO WS-RD-YYYY
026300     ELSE
026400         MOVE 1900 TO WS-RD-YYYY.
026500     ADD WS-TODAY-YY-DISP TO WS-RD-YYYY.
026600     MOVE WS-TODAY-MM-DISP TO WS-RD-MM.
026700     MOVE WS-TODAY-DD-DISP TO WS-RD-DD.
026800     MOVE WS-NOW-HH TO WS-RD-HH.
026900     MOVE WS-NOW-MI TO WS-RD-MI.
027000     MOVE WS-NOW-SS TO WS-RD-SS.
027100     IF WS-TRACE-ON
027200         MOVE "Run date established - see WS-RUN-DATE"
027300             TO LOGMSG-TEXT
027400         PERFORM DO-USERLOG.
027500*****************************************************************
027600* LOAD THE TRANSACTION TABLE, ASCENDING TIMESTAMP ORDER AS READ
027700*****************************************************************
027800 100-LOAD-TRANSACTIONS.
027900     OPEN INPUT TRANSACTIONS-FILE.
028000     IF STATUS-1 NOT = "0"
028100         MOVE "OPEN-TRX" TO LOG-ERR-ROUTINE
028200         MOVE TRANS-FILE-STATUS TO LOG-ERR-STATUS
028300         PERFORM DO-USERLOG-ERR
028400         PERFORM A-999-EXIT.
028500     PERFORM 101-READ-ONE-TX THRU 101-EXIT
028600         UNTIL STATUS-1 = "1".
028700     CLOSE TRANSACTIONS-FILE.
028800 101-READ-ONE-TX.
028900     READ TRANSACTIONS-FILE.
029000     IF STATUS-1 = "1"
029100         GO TO 101-EXIT.
029200     IF STATUS-1 NOT = "0"
029300         MOVE "READ-TRX" TO LOG-ERR-ROUTINE
029400         MOVE TRANS-FILE-STATUS TO LOG-ERR-STATUS
029500         PERFORM DO-USERLOG-ERR
029600         PERFORM A-999-EXIT.
029700     IF WS-TX-COUNT NOT < WS-TX-MAX
029800         MOVE "TX-TABLE" TO LOG-ERR-ROUTINE
029900         MOVE "FL" TO LOG-ERR-STATUS
030000         PERFORM DO-USERLOG-ERR
030100         PERFORM A-999-EXIT.
030200     ADD 1 TO WS-TX-COUNT.
030300     MOVE TRX-ID TO TXT-ID (WS-TX-COUNT).
030400     MOVE TRX-TYPE TO TXT-TYPE (WS-TX-COUNT).
030500     MOVE TRX-QUANTITY TO TXT-QTY (WS-TX-COUNT).
030600     MOVE TRX-PRICE TO TXT-PRICE (WS-TX-COUNT).
030700     MOVE TRX-FEE TO TXT-FEE (WS-TX-COUNT).
030800     MOVE TRX-TIMESTAMP-N TO TXT-TS (WS-TX-COUNT).
030900 101-EXIT.
031000     EXIT.
031100*****************************************************************
031200* LOAD THE DIVIDEND TABLE, ASCENDING EX-DATE/PAY-DATE ORDER
031300*****************************************************************
031400 110-LOAD-DIVIDENDS.
031500     OPEN INPUT DIVIDENDS-FILE.
031600     IF DSTATUS-1 NOT = "0"
031700         MOVE "OPEN-DIV" TO LOG-ERR-ROUTINE
031800         MOVE DIV-FILE-STATUS TO LOG-ERR-STATUS
031900         PERFORM DO-USERLOG-ERR
032000         PERFORM A-999-EXIT.
032100     PERFORM 111-READ-ONE-DIV THRU 111-EXIT
032200         UNTIL DSTATUS-1 = "1".
032300     CLOSE DIVIDENDS-FILE.
032400 111-READ-ONE-DIV.
032500     READ DIVIDENDS-FILE.
032600     IF DSTATUS-1 = "1"
032700         GO TO 111-EXIT.
032800     IF DSTATUS-1 NOT = "0"
032900         MOVE "READ-DIV" TO LOG-ERR-ROUTINE
033000         MOVE DIV-FILE-STATUS TO LOG-ERR-STATUS
033100         PERFORM DO-USERLOG-ERR
033200         PERFORM A-999-EXIT.
033300     IF WS-DIV-COUNT NOT < WS-DIV-MAX
033400         MOVE "DIV-TABLE" TO LOG-ERR-ROUTINE
033500         MOVE "FL" TO LOG-ERR-STATUS
033600         PERFORM DO-USERLOG-ERR
033700         PERFORM A-999-EXIT.
033800     ADD 1 TO WS-DIV-COUNT.
033900     MOVE DIV-AMT-PER-UNIT TO DVT-AMT (WS-DIV-COUNT).
034000     MOVE DIV-EX-DATE-N TO DVT-EXDATE (WS-DIV-COUNT).
034100     MOVE DIV-PAY-DATE-N TO DVT-PAYDATE (WS-DIV-COUNT).
034200 111-EXIT.
034300     EXIT.
034400*****************************************************************
034500* MERGE TRANSACTION AND DIVIDEND EVENTS IN ASCENDING DATE ORDER -
034600* TRANSACTIONS KEYED ON TRX-TIMESTAMP, DIVIDENDS ON PAY-DATE.
034700* BOTH TABLES ARE ALREADY IN THAT ORDER, SO THIS IS A STRAIGHT
034800* TWO-POINTER MERGE WITH NO SORT STEP NEEDED.
034900*****************************************************************
035000 200-MERGE-WALK.
035100     MOVE 1 TO WS-TX-IX.
035200     MOVE 1 TO WS-DIV-IX.
035300     PERFORM 210-MERGE-ONE-EVENT THRU 210-EXIT
035400         UNTIL WS-TX-IX > WS-TX-COUNT AND WS-DIV-IX > WS-DIV-COUNT.
035500 200-EXIT.
035600     EXIT.
035700 210-MERGE-ONE-EVENT.
035800     IF WS-DIV-IX > WS-DIV-COUNT
035900         PERFORM 300-PROCESS-TX-EVENT
036000         ADD 1 TO WS-TX-IX
036100     ELSE IF WS-TX-IX > WS-TX-COUNT
036200         PERFORM 320-PROCESS-DIV-EVENT
036300         ADD 1 TO WS-DIV-IX
036400     ELSE IF TXT-TS (WS-TX-IX) NOT > DVT-PAYDATE (WS-DIV-IX)
036500         PERFORM 300-PROCESS-TX-EVENT
036600         ADD 1 TO WS-TX-IX
036700     ELSE
036800         PERFORM 320-PROCESS-DIV-EVENT
036900         ADD 1 TO WS-DIV-IX.
037000 210-EXIT.
037100     EXIT.
037200*****************************************************************
037300* TRANSACTION EVENT - LAST PRICE TRACKING, LOT APPEND ON BUY,
037400* FIRST FIFO PASS ON SELL (R1, FIGURE DISCARDED - SEE HEADER).
037500*****************************************************************
037600 300-PROCESS-TX-EVENT.
037700     MOVE TXT-PRICE (WS-TX-IX) TO WS-LAST-PRICE.
037800     IF TXT-TYPE (WS-TX-IX) = "BUY "
037900         ADD 1 TO WS-LOT-TAIL
038000         MOVE TXT-QTY (WS-TX-IX) TO LOT-QTY (WS-LOT-TAIL)
038100         MOVE TXT-PRICE (WS-TX-IX) TO LOT-PRICE (WS-LOT-TAIL)
038200         MOVE TXT-FEE (WS-TX-IX) TO LOT-FEE (WS-LOT-TAIL)
038300     ELSE
038400         MOVE 1 TO WS-PASS-NO
038500         MOVE TXT-QTY (WS-TX-IX) TO WS-SELL-QTY-REMAIN
038600         MOVE TXT-QTY (WS-TX-IX) TO WS-SELL-QTY-ORIG
038700         MOVE TXT-PRICE (WS-TX-IX) TO WS-SELL-PRICE
038800         MOVE TXT-FEE (WS-TX-IX) TO WS-SELL-FEE
038900         PERFORM 310-MATCH-LOTS-PASS1 THRU 310-EXIT
039000             UNTIL WS-SELL-QTY-REMAIN = 0
039100                OR WS-LOT-HEAD > WS-LOT-TAIL.
039200*****************************************************************
039300* R1 - FIFO SELL MATCH, FIRST PASS.  PROPORTIONAL FEE SLICING ON
039400* BOTH SIDES OF THE MATCH.  FIGURE ACCUMULATED HERE IS DISCARDED
039500* ONCE PASS TWO RUNS (SEE HEADER NOTE) BUT THE LOT-QUEUE STATE
039600* THIS PASS LEAVES BEHIND IS WHAT PASS TWO CONSUMES.
039700*****************************************************************
039800 310-MATCH-LOTS-PASS1.
039900     IF LOT-QTY (WS-LOT-HEAD) = 0
040000         ADD 1 TO WS-LOT-HEAD
040100         GO TO 310-EXIT.
040200     MOVE LOT-QTY (WS-LOT-HEAD) TO WS-SLICE-QTY.
040300     IF WS-SELL-QTY-REMAIN < WS-SLICE-QTY
040400         MOVE WS-SELL-QTY-REMAIN TO WS-SLICE-QTY.
040500     MOVE LOT-QTY (WS-LOT-HEAD) TO WS-LOT-AVAIL.
040600     COMPUTE WS-SELL-FEE-SLICE ROUNDED =
040700         (WS-SELL-FEE * WS-SLICE-QTY) / WS-SELL-QTY-ORIG.
040800     COMPUTE WS-LOT-FEE-SLICE ROUNDED =
040900         (LOT-FEE (WS-LOT-HEAD) * WS-SLICE-QTY) / WS-LOT-AVAIL.
041000     SUBTRACT WS-LOT-FEE-SLICE FROM LOT-FEE (WS-LOT-HEAD).
041100     COMPUTE WS-PROFIT-SLICE =
041200         (WS-SELL-PRICE * WS-SLICE-QTY - WS-SELL-FEE-SLICE)
041300         - (LOT-PRICE (WS-LOT-HEAD) * WS-SLICE-QTY
041400            + WS-LOT-FEE-SLICE).
041500     ADD WS-PROFIT-SLICE TO WS-PASS1-PROFIT.
041600     SUBTRACT WS-SLICE-QTY FROM LOT-QTY (WS-LOT-HEAD).
041700     SUBTRACT WS-SLICE-QTY FROM WS-SELL-QTY-REMAIN.
041800     IF LOT-QTY (WS-LOT-HEAD) = 0
041900         ADD 1 TO WS-LOT-HEAD.
042000 310-EXIT.
042100     EXIT.
042200*****************************************************************
042300* DIVIDEND EVENT - R3.  PAYABLE ONLY IF PAY-DATE NOT AFTER THE
042400* RUN DATE-TIME.  THE RESULT OVERWRITES (NOT ADDS TO) THE RUNNING
042500* DIVIDEND PROFIT, SO ONLY THE LAST PAYABLE EVENT SURVIVES.
042600*****************************************************************
042700 320-PROCESS-DIV-EVENT.
042800     IF DVT-PAYDATE (WS-DIV-IX) NOT > WS-RUN-DATE
042900         PERFORM 330-HOLDINGS-AT-EXDATE
043000         COMPUTE WS-DIV-PROFIT =
043100             DVT-AMT (WS-DIV-IX) * WS-EXDATE-HOLDINGS
043200         IF WS-TRACE-ON
043300             MOVE DVT-AMT (WS-DIV-IX) TO REC-DIV-AMT
043400             MOVE WS-EXDATE-HOLDINGS TO REC-DIV-HOLDINGS
043500             PERFORM DO-USERLOG-DIV.
043600*****************************************************************
043700* R3 - HOLDINGS AT EX-DATE.  WALK THE TRANSACTION TABLE IN ORDER,
043800* ADDING BUYS AND SUBTRACTING SELLS, STOPPING AT THE FIRST
043900* TRANSACTION TIMESTAMPED AFTER THE EX-DATE.
044000*****************************************************************
044100 330-HOLDINGS-AT-EXDATE.
044200     MOVE 0 TO WS-EXDATE-HOLDINGS.
044300     PERFORM 331-ACCUM-ONE-TX THRU 331-EXIT
044400         VARYING WS-SCAN-IX FROM 1 BY 1
044500         UNTIL WS-SCAN-IX > WS-TX-COUNT
044600            OR TXT-TS (WS-SCAN-IX) > DVT-EXDATE (WS-DIV-IX).
044700 331-ACCUM-ONE-TX.
044800     IF TXT-TYPE (WS-SCAN-IX) = "BUY "
044900         ADD TXT-QTY (WS-SCAN-IX) TO WS-EXDATE-HOLDINGS
045000     ELSE
045100         SUBTRACT TXT-QTY (WS-SCAN-IX) FROM WS-EXDATE-HOLDINGS.
045200 331-EXIT.
045300     EXIT.
045400*****************************************************************
045500* REMAINING HOLDINGS - SUM OF WHAT IS STILL IN THE LOT QUEUE AFTER
045600* THE EVENT WALK (BATCH FLOW STEP 3).
045700*****************************************************************
045800 350-SUM-REMAINING-LOTS.
045900     MOVE 0 TO WS-REMAINING-HOLDINGS.
046000     PERFORM 351-SUM-ONE-LOT THRU 351-EXIT
046100         VARYING WS-LOT-IX FROM WS-LOT-HEAD BY 1
046200         UNTIL WS-LOT-IX > WS-LOT-TAIL.
046300 351-SUM-ONE-LOT.
046400     ADD LOT-QTY (WS-LOT-IX) TO WS-REMAINING-HOLDINGS.
046500 351-EXIT.
046600     EXIT.
046700*****************************************************************
046800* R2 - SECOND FIFO PASS, THE REPORTED REALIZED STOCK PROFIT
046900* FIGURE.  RE-WALKS THE ORIGINAL TRANSACTION LIST IN ORDER;
047000* MATCHES EACH SELL AGAINST WHATEVER LOTS PASS ONE LEFT BEHIND -
047100* THE LOT QUEUE IS *NOT* RESET.  NET SELL AMOUNT IS THE FULL
047200* PRICE*QTY-FEE FIGURE, COUNTED ONCE PER MATCHED SLICE (NOT
047300* PRORATED) - THIS IS DELIBERATE, SEE R2 IN THE SPECIFICATION ON
047400* FILE WITH THE RESEARCH DESK.
047500*****************************************************************
047600 400-FIFO-PASS-TWO.
047700     MOVE 2 TO WS-PASS-NO.
047800     PERFORM 410-PASS2-ONE-TX THRU 410-EXIT
047900         VARYING WS-TX-IX FROM 1 BY 1 UNTIL WS-TX-IX > WS-TX-COUNT.
048000 400-EXIT.
048100     EXIT.
048200 410-PASS2-ONE-TX.
048300     IF TXT-TYPE (WS-TX-IX) = "SELL"
048400         COMPUTE WS-NET-SELL-AMT =
048500             (TXT-PRICE (WS-TX-IX) * TXT-QTY (WS-TX-IX))
048600             - TXT-FEE (WS-TX-IX)
048700         MOVE TXT-QTY (WS-TX-IX) TO WS-SELL-QTY-REMAIN
048800         PERFORM 420-MATCH-LOTS-PASS2 THRU 420-EXIT
048900             UNTIL WS-SELL-QTY-REMAIN = 0
049000                OR WS-LOT-HEAD > WS-LOT-TAIL
049100         IF WS-TRACE-ON
049200             MOVE TXT-ID (WS-TX-IX) TO REC-SELL-ID
049300             MOVE WS-PASS2-PROFIT TO REC-SELL-PROFIT
049400             PERFORM DO-USERLOG-SELL.
049500 410-EXIT.
049600     EXIT.
049700 420-MATCH-LOTS-PASS2.
049800     IF LOT-QTY (WS-LOT-HEAD) = 0
049900         ADD 1 TO WS-LOT-HEAD
050000         GO TO 420-EXIT.
050100     MOVE LOT-QTY (WS-LOT-HEAD) TO WS-SLICE-QTY.
050200     IF WS-SELL-QTY-REMAIN < WS-SLICE-QTY
050300         MOVE WS-SELL-QTY-REMAIN TO WS-SLICE-QTY.
050400     MOVE LOT-QTY (WS-LOT-HEAD) TO WS-LOT-AVAIL.
050500     COMPUTE WS-LOT-FEE-SLICE ROUNDED =
050600         (LOT-FEE (WS-LOT-HEAD) * WS-SLICE-QTY) / WS-LOT-AVAIL.
050700     SUBTRACT WS-LOT-FEE-SLICE FROM LOT-FEE (WS-LOT-HEAD).
050800     COMPUTE WS-PROFIT-SLICE =
050900         WS-NET-SELL-AMT
051000         - (LOT-PRICE (WS-LOT-HEAD) * WS-SLICE-QTY
051100            + WS-LOT-FEE-SLICE).
051200     ADD WS-PROFIT-SLICE TO WS-PASS2-PROFIT.
051300     SUBTRACT WS-SLICE-QTY FROM LOT-QTY (WS-LOT-HEAD).
051400     SUBTRACT WS-SLICE-QTY FROM WS-SELL-QTY-REMAIN.
051500     IF LOT-QTY (WS-LOT-HEAD) = 0
051600         ADD 1 TO WS-LOT-HEAD.
051700 420-EXIT.
051800     EXIT.
051900*****************************************************************
052000* R4 - UNREALIZED GAIN ON THE OPEN POSITION AT LAST TRADED PRICE.
052100*****************************************************************
052200 600-CALC-UNREALIZED.
052300     IF WS-REMAINING-HOLDINGS > 0
052400         MOVE 0 TO WS-UNREAL-COST
052500         PERFORM 610-ACCUM-COST-ONE-LOT THRU 610-EXIT
052600             VARYING WS-LOT-IX FROM WS-LOT-HEAD BY 1
052700             UNTIL WS-LOT-IX > WS-LOT-TAIL
052800         COMPUTE WS-MARKET-VALUE =
052900             WS-LAST-PRICE * WS-REMAINING-HOLDINGS
053000         COMPUTE WS-UNREALIZED = WS-MARKET-VALUE - WS-UNREAL-COST
053100     ELSE
053200         MOVE 0 TO WS-UNREALIZED.
053300 610-ACCUM-COST-ONE-LOT.
053400     COMPUTE WS-LOT-COST =
053500         (LOT-PRICE (WS-LOT-IX) * LOT-QTY (WS-LOT-IX))
053600         + LOT-FEE (WS-LOT-IX).
053700     ADD WS-LOT-COST TO WS-UNREAL-COST.
053800 610-EXIT.
053900     EXIT.
054000*****************************************************************
054100* R5 - FINAL ROUNDING AND REPORT WRITE.  ALL ACCUMULATORS ARE
054200* ALREADY CARRIED AT THE CONFIGURED 8-DECIMAL SCALE, SO THE MOVE
054300* TO THE OUTPUT RECORD IS EXACT.
054400*****************************************************************
054500 700-ROUND-AND-WRITE.
054600     MOVE WS-TOTAL-PROFIT TO PROF-TOTAL.
054700     MOVE WS-PASS2-PROFIT TO PROF-REALIZED-STOCK.
054800     MOVE WS-DIV-PROFIT TO PROF-DIVIDEND.
054900     MOVE WS-UNREALIZED TO PROF-UNREALIZED.
055000     OPEN OUTPUT PROFIT-REPORT-FILE.
055100     IF PSTATUS-1 NOT = "0"
055200         MOVE "OPEN-PRF" TO LOG-ERR-ROUTINE
055300         MOVE PRF-FILE-STATUS TO LOG-ERR-STATUS
055400         PERFORM DO-USERLOG-ERR
055500         PERFORM A-999-EXIT.
055600     WRITE PRF-ITEM.
055700     IF PSTATUS-1 NOT = "0"
055800         MOVE "WRITE-PRF" TO LOG-ERR-ROUTINE
055900         MOVE PRF-FILE-STATUS TO LOG-ERR-STATUS
056000         PERFORM DO-USERLOG-ERR
056100         PERFORM A-999-EXIT.
056200     CLOSE PROFIT-REPORT-FILE.
056300*****************************************************************
056400* LEAVE
056500*****************************************************************
056600 A-999-EXIT.
056700     STOP RUN.
056800*****************************************************************
056900* LOGGING PARAGRAPHS
057000*****************************************************************
057100 DO-USERLOG.
057200     DISPLAY LOGMSG UPON CONSOLE.
057300 DO-USERLOG-ERR.
057400     DISPLAY LOGMSG-ERR UPON CONSOLE.
057500 DO-USERLOG-SELL.
057600     DISPLAY LOGREC-SELL UPON CONSOLE.
057700 DO-USERLOG-DIV.
057800     DISPLAY LOGREC-DIV UPON CONSOLE.
