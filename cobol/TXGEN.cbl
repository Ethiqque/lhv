000100*****************************************************************
000200* TXGEN   -  SYNTHETIC TRANSACTION HISTORY GENERATOR
000300*            CRESCENT SECURITIES CORP - DATA PROCESSING
000400*
000500* PURPOSE:
000600*   BUILDS A TEST TRANSACTION HISTORY FOR A SINGLE SECURITY -
000700*   A CHRONOLOGICALLY ASCENDING SET OF BUY/SELL TRADES WITH
000800*   RANDOMISED QUANTITY, A NORMALLY-DISTRIBUTED PRICE AND A
000900*   SLIDING-SCALE BROKERAGE FEE.  OUTPUT FEEDS DIVGEN AND
001000*   PRFCALC FOR PROFIT-CALCULATION TESTING WHEN LIVE TRADE
001100*   HISTORY IS NOT AVAILABLE.
001200*
001300* CHANGE LOG
001400*    DATE      BY     REQUEST     DESCRIPTION
001500*    --------  -----  ----------  ----------------------------
001600*    03/12/87  WRC    CR-87-0143  ORIGINAL PROGRAM.
001700*    03/12/87  WRC    CR-87-0143  FEE SCHEDULE PER TRADING DESK
001800*                                 MEMO 87-11 (0.5 PCT, 1.00-10.00).
001900*    07/22/88  WRC    PRB-8805    RUNNING TIMESTAMP COULD DUPLICATE
002000*                                 ON SMALL TRADE COUNTS - ADDED
002100*                                 MINIMUM 1-MINUTE ADVANCE.
002200*    11/03/90  DMP    CR-90-0311  NORMAL PRICE MODEL REPLACED THE
002300*                                 OLD FLAT RANDOM-WALK MODEL AT
002400*                                 RESEARCH DESK REQUEST.
002500*    05/14/93  TAO    PRB-9314    FIRST TRADE COULD GENERATE AS A
002600*                                 SELL WITH ZERO HOLDINGS - FORCED
002700*                                 TO BUY WHEN HOLDINGS-ON-HAND ZERO.
002800*    09/09/96  SJV    CR-96-0622  MOVED RANDOM-NUMBER GENERATOR TO
002900*                                 PARK-MILLER MINIMAL STANDARD, OLD
003000*                                 MID-SQUARE METHOD DEGENERATED ON
003100*                                 LONG RUNS.
003200*    12/01/98  RLH    Y2K-98-221  WINDOWED 2-DIGIT YEAR FROM SYSTEM
003300*                                 DATE - VALUES 00-49 ASSUMED 20XX,
003400*                                 50-99 ASSUMED 19XX.  SEE ALSO
003500*                                 DIVGEN AND PRFCALC, SAME FIX.
003600*    02/18/99  RLH    Y2K-98-221  REGRESSION RAN CLEAN THROUGH
003700*                                 12/31/1999 AND 01/01/2000 DATA.
003800*    04/09/01  KTN    CR-01-0056  REFERENCE RUN COUNT EXTERNALISED
003900*                                 TO WS-TX-LIMIT, WAS HARD-CODED.
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    TXGEN.
004300 AUTHOR.        W R CONLAN.
004400 INSTALLATION.  CRESCENT SECURITIES CORP - DATA PROCESSING.
004500 DATE-WRITTEN.  03/12/87.
004600 DATE-COMPILED.
004700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-4381.
005100 OBJECT-COMPUTER.  IBM-4381.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON STATUS IS WS-TRACE-ON
005500            OFF STATUS IS WS-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TRANSACTIONS-FILE ASSIGN TO "TRANSACT"
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS TRANS-FILE-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  TRANSACTIONS-FILE; RECORD 67.
006500 01  TRX-ITEM.
006600     COPY TRXREC.
006700 WORKING-STORAGE SECTION.
006800*****************************************************************
006900* RUN CONTROL AND HOLDINGS
007000*****************************************************************
007100 77  WS-TX-LIMIT                 PIC S9(09) COMP-5 VALUE 1000.
007200 77  WS-TX-COUNT                 PIC S9(09) COMP-5 VALUE 0.
007300 77  WS-NEXT-ID                  PIC S9(09) COMP-5 VALUE 1.
007400 77  WS-HOLDINGS                 PIC S9(09) COMP-5 VALUE 0.
007500 77  WS-REMAINING-TX             PIC S9(09) COMP-5.
007600 77  WS-MOD-RESULT               PIC S9(09) COMP-5.
007700 77  WS-MOD-QUOT                 PIC S9(09) COMP-5.
007800*****************************************************************
007900* DATE-MATH SCRATCH - SEE 500/510 SERIES PARAGRAPHS
008000*****************************************************************
008100 77  WS-JDN                      PIC S9(09) COMP-5.
008200 77  WS-WINDOW-START-JDN         PIC S9(09) COMP-5.
008300 77  WS-WINDOW-END-JDN           PIC S9(09) COMP-5.
008400 77  WS-RUN-ABS-MIN              PIC S9(09) COMP-5.
008500 77  WS-END-ABS-MIN              PIC S9(09) COMP-5.
008600 77  WS-ADVANCE-MIN              PIC S9(09) COMP-5.
008700 77  WS-MAX-ADVANCE              PIC S9(09) COMP-5.
008800 77  WS-DAYS-PART                PIC S9(09) COMP-5.
008900 77  WS-MIN-OF-DAY               PIC S9(09) COMP-5.
009000 77  WS-JDN-W                    PIC S9(09) COMP-5.
009100 77  WS-JDN-G                    PIC S9(09) COMP-5.
009200 77  WS-JDN-DG                   PIC S9(09) COMP-5.
009300 77  WS-JDN-C                    PIC S9(09) COMP-5.
009400 77  WS-JDN-DC                   PIC S9(09) COMP-5.
009500 77  WS-JDN-B                    PIC S9(09) COMP-5.
009600 77  WS-JDN-DB                   PIC S9(09) COMP-5.
009700 77  WS-JDN-A                    PIC S9(09) COMP-5.
009800 77  WS-JDN-DA                   PIC S9(09) COMP-5.
009900 77  WS-JDN-Y                    PIC S9(09) COMP-5.
010000 77  WS-JDN-M                    PIC S9(09) COMP-5.
010100 77  WS-JDN-D                    PIC S9(09) COMP-5.
010200 77  WS-JDN-TEMP                 PIC S9(09) COMP-5.
010300*****************************************************************
010400* RANDOM NUMBER GENERATOR - PARK-MILLER MINIMAL STANDARD
010500*****************************************************************
010600 77  WS-RAND-A                   PIC S9(09) COMP-5 VALUE 16807.
010700 77  WS-RAND-M                   PIC S9(09) COMP-5
010800                                 VALUE 2147483647.
010900 77  WS-RAND-SEED                PIC S9(09) COMP-5.
011000 77  WS-RAND-PROD                PIC S9(18) COMP-5.
011100 77  WS-RAND-QUOT                PIC S9(18) COMP-5.
011200 77  WS-UNIFORM-FRAC              PIC V9(04).
011300 77  WS-UNIFORM-N                PIC S9(09) COMP-5.
011400*****************************************************************
011500* PRICE / FEE CALCULATION WORK AREA
011600*****************************************************************
011700 77  WS-NORM-SUM                 PIC S9(03)V9(04).
011800 77  WS-NORM-Z                   PIC S9(03)V9(04).
011900 77  WS-CALC-PRICE                PIC S9(09)V99.
012000 77  WS-ORDER-VALUE                PIC S9(11)V99.
012100 77  WS-CALC-FEE                  PIC S9(07)V99.
012200 77  WS-LOOP-12                   PIC S9(02) COMP-5.
012300*****************************************************************
012400* FILE STATUS
012500*****************************************************************
012600 01  TRANS-FILE-STATUS.
012700     05  STATUS-1                PIC X.
012800     05  STATUS-2                PIC X.
012900*****************************************************************
013000* DATE / TIME WORK AREA - SEE 500/510 SERIES PARAGRAPHS
013100*****************************************************************
013200 01  WS-TODAY-RAW.
013300     05  WS-TODAY-YY              PIC 9(02).
013400     05  WS-TODAY-MM              PIC 9(02).
013500     05  WS-TODAY-DD              PIC 9(02).
013600 01  WS-WINDOW-START-YMD.
013700     05  WS-WS-YYYY               PIC 9(04).
013800     05  WS-WS-MM                 PIC 9(02).
013900     05  WS-WS-DD                 PIC 9(02).
014000 01  WS-WINDOW-START-YMD-N REDEFINES
014100     WS-WINDOW-START-YMD         PIC 9(08).
014200 01  WS-WINDOW-END-YMD.
014300     05  WS-WE-YYYY               PIC 9(04).
014400     05  WS-WE-MM                 PIC 9(02).
014500     05  WS-WE-DD                 PIC 9(02).
014600 01  WS-WINDOW-END-YMD-N REDEFINES
014700     WS-WINDOW-END-YMD           PIC 9(08).
014800 01  WS-YMD-WORK.
014900     05  WS-Y-YYYY                PIC 9(04).
015000     05  WS-Y-MM                  PIC 9(02).
015100     05  WS-Y-DD                  PIC 9(02).
015200 01  WS-YMD-WORK-N REDEFINES WS-YMD-WORK
015300                                  PIC 9(08).
015400*****************************************************************
015500* LOG MESSAGE DEFINITIONS
015600*****************************************************************
015700 01  LOGREC.
015800     05  FILLER                  PIC X(07) VALUE "TXGEN =>".
015900     05  FILLER                  PIC X(06) VALUE " ID =>".
016000     05  REC-ID                  PIC ZZZZZZZZ9.
016100     05  FILLER                  PIC X(09) VALUE " TYPE =>".
016200     05  REC-TYPE                PIC X(04).
016300     05  FILLER                  PIC X(07) VALUE " QTY =>".
016400     05  REC-QTY                 PIC ZZZZZZZZ9.
016500     05  FILLER                  PIC X(09) VALUE " PRICE =>".
016600     05  REC-PRICE               PIC $$$$$$9.99.
016700     05  FILLER                  PIC X(07) VALUE " FEE =>".
016800     05  REC-FEE                 PIC $$$$9.99.
016900 01  LOGMSG.
017000     05  FILLER                  PIC X(08) VALUE "TXGEN =>".
017100     05  LOGMSG-TEXT              PIC X(50).
017200 01  LOGMSG-ERR.
017300     05  FILLER                  PIC X(12) VALUE "TXGEN ERR =>".
017400     05  LOG-ERR-ROUTINE         PIC X(10).
017500     05  FILLER                  PIC X(21) VALUE
017600         " FAILED: FILE-STAT = ".
017700     05  LOG-ERR-STATUS          PIC X(02).
017800 PROCEDURE DIVISION.
017900 START-TXGEN.
018000     MOVE "Started" TO LOGMSG-TEXT.
018100     PERFORM DO-USERLOG.
018200     PERFORM 100-ESTABLISH-WINDOW.
018300     PERFORM 410-SEED-RANDOM.
018400     OPEN OUTPUT TRANSACTIONS-FILE.
018500     IF STATUS-1 NOT = "0"
018600         MOVE "OPEN" TO LOG-ERR-ROUTINE
018700         MOVE TRANS-FILE-STATUS TO LOG-ERR-STATUS
018800         PERFORM DO-USERLOG-ERR
018900         PERFORM A-999-EXIT.
019000     PERFORM 200-GENERATE-ONE-TX THRU 200-EXIT
019100         UNTIL WS-TX-COUNT >= WS-TX-LIMIT.
019200     CLOSE TRANSACTIONS-FILE.
019300     MOVE "Ended - generation complete" TO LOGMSG-TEXT.
019400     PERFORM DO-USERLOG.
019500     STOP RUN.
019600*****************************************************************
019700* ESTABLISH THE GENERATION WINDOW - TODAY MINUS 730 DAYS THRU
019800* TODAY MINUS 30 DAYS (BUSINESS RULE: TXGEN STEP 1)
019900*****************************************************************
020000 100-ESTABLISH-WINDOW.
020100     ACCEPT WS-TODAY-RAW FROM DATE.
020200     IF WS-TODAY-YY < 50
020300         MOVE 2000 TO WS-Y-YYYY
020400     ELSE
020500         MOVE 1900 TO WS-Y-YYYY.
020600     ADD WS-TODAY-YY TO WS-Y-YYYY.
020700     MOVE WS-TODAY-MM TO WS-Y-MM.
020800     MOVE WS-TODAY-DD TO WS-Y-DD.
020900     PERFORM 500-DAYS-FROM-YMD.
021000     SUBTRACT 730 FROM WS-JDN GIVING WS-WINDOW-START-JDN.
021100     SUBTRACT 30 FROM WS-JDN GIVING WS-WINDOW-END-JDN.
021200     COMPUTE WS-RUN-ABS-MIN = WS-WINDOW-START-JDN * 1440.
021300     COMPUTE WS-END-ABS-MIN = WS-WINDOW-END-JDN * 1440.
021400     MOVE WS-WINDOW-START-JDN TO WS-JDN.
021500     PERFORM 510-YMD-FROM-DAYS.
021600     MOVE WS-Y-YYYY TO WS-WS-YYYY.
021700     MOVE WS-Y-MM TO WS-WS-MM.
021800     MOVE WS-Y-DD TO WS-WS-DD.
021900     MOVE WS-WINDOW-END-JDN TO WS-JDN.
022000     PERFORM 510-YMD-FROM-DAYS.
022100     MOVE WS-Y-YYYY TO WS-WE-YYYY.
022200     MOVE WS-Y-MM TO WS-WE-MM.
022300     MOVE WS-Y-DD TO WS-WE-DD.
022400     IF WS-TRACE-ON
022500         MOVE "Window established - see WINDOW-START/END-N"
022600             TO LOGMSG-TEXT
022700         PERFORM DO-USERLOG.
022800*****************************************************************
022900* GENERATE ONE TRANSACTION AND WRITE IT (BUSINESS RULE: TXGEN
023000* STEP 2, R7, R8, R9)
023100*****************************************************************
023200 200-GENERATE-ONE-TX.
023300     ADD 1 TO WS-TX-COUNT.
023400     COMPUTE WS-REMAINING-TX = WS-TX-LIMIT - WS-TX-COUNT + 1.
023500     PERFORM 320-ADVANCE-TIMESTAMP.
023600     IF WS-HOLDINGS = 0
023700         MOVE "BUY " TO TRX-TYPE
023800     ELSE
023900         PERFORM 400-NEXT-RANDOM
024000         DIVIDE WS-RAND-SEED BY 2 GIVING WS-MOD-QUOT
024100             REMAINDER WS-MOD-RESULT
024200         IF WS-MOD-RESULT = 0
024300             MOVE "BUY " TO TRX-TYPE
024400         ELSE
024500             MOVE "SELL" TO TRX-TYPE.
024600     IF TRX-IS-BUY
024700         MOVE 100 TO WS-UNIFORM-N
024800         PERFORM 420-UNIFORM-INT-1-N
024900         MOVE WS-MOD-RESULT TO TRX-QUANTITY
025000         ADD TRX-QUANTITY TO WS-HOLDINGS
025100     ELSE
025200         MOVE WS-HOLDINGS TO WS-UNIFORM-N
025300         PERFORM 420-UNIFORM-INT-1-N
025400         MOVE WS-MOD-RESULT TO TRX-QUANTITY
025500         SUBTRACT TRX-QUANTITY FROM WS-HOLDINGS.
025600     PERFORM 300-CALC-PRICE.
025700     MOVE WS-CALC-PRICE TO TRX-PRICE.
025800     PERFORM 310-CALC-FEE.
025900     MOVE WS-CALC-FEE TO TRX-FEE.
026000     MOVE WS-NEXT-ID TO TRX-ID.
026100     ADD 1 TO WS-NEXT-ID.
026200     WRITE TRX-ITEM.
026300     IF STATUS-1 NOT = "0"
026400         MOVE "WRITE" TO LOG-ERR-ROUTINE
026500         MOVE TRANS-FILE-STATUS TO LOG-ERR-STATUS
026600         PERFORM DO-USERLOG-ERR
026700         PERFORM A-999-EXIT.
026800     IF WS-TRACE-ON
026900         MOVE TRX-ID TO REC-ID
027000         MOVE TRX-TYPE TO REC-TYPE
027100         MOVE TRX-QUANTITY TO REC-QTY
027200         MOVE TRX-PRICE TO REC-PRICE
027300         MOVE TRX-FEE TO REC-FEE
027400         PERFORM DO-USERLOG-DETAIL.
027500 200-EXIT.
027600     EXIT.
027700*****************************************************************
027800* R8 - NORMALLY DISTRIBUTED PRICE, MEAN 100.00 STD-DEV 20.00,
027900* FLOORED AT 1.00, ROUNDED HALF-UP TO 2 DECIMALS.  THE NORMAL
028000* VARIATE IS APPROXIMATED BY THE IRWIN-HALL SUM-OF-12-UNIFORMS
028100* METHOD SINCE NO INTRINSIC FUNCTIONS ARE USED ON THIS SYSTEM.
028200*****************************************************************
028300 300-CALC-PRICE.
028400     MOVE ZERO TO WS-NORM-SUM.
028500     PERFORM 305-ACCUM-ONE-UNIFORM THRU 305-EXIT
028600         VARYING WS-LOOP-12 FROM 1 BY 1 UNTIL WS-LOOP-12 > 12.
028700     COMPUTE WS-NORM-Z = WS-NORM-SUM - 6.
028800     COMPUTE WS-CALC-PRICE ROUNDED =
028900             100.00 + (20.00 * WS-NORM-Z).
029000     IF WS-CALC-PRICE < 1.00
029100         MOVE 1.00 TO WS-CALC-PRICE.
029200 305-ACCUM-ONE-UNIFORM.
029300     PERFORM 400-NEXT-RANDOM.
029400     ADD WS-UNIFORM-FRAC TO WS-NORM-SUM.
029500 305-EXIT.
029600     EXIT.
029700*****************************************************************
029800* R7 - FEE SCHEDULE: 0.5 PCT OF ORDER VALUE, FLOORED AT 1.00,
029900* CAPPED AT 10.00, ROUNDED HALF-UP TO 2 DECIMALS.
030000*****************************************************************
030100 310-CALC-FEE.
030200     COMPUTE WS-ORDER-VALUE = TRX-PRICE * TRX-QUANTITY.
030300     COMPUTE WS-CALC-FEE ROUNDED = WS-ORDER-VALUE * 0.005.
030400     IF WS-CALC-FEE < 1.00
030500         MOVE 1.00 TO WS-CALC-FEE
030600     ELSE IF WS-CALC-FEE > 10.00
030700         MOVE 10.00 TO WS-CALC-FEE.
030800*****************************************************************
030900* ADVANCE THE RUNNING TIMESTAMP BY A RANDOM NUMBER OF MINUTES
031000* IN [0, REMAINING-MINUTES / TRANSACTIONS-REMAINING) SO THE
031100* SEQUENCE STAYS ASCENDING AND INSIDE THE WINDOW.
031200*****************************************************************
031300 320-ADVANCE-TIMESTAMP.
031400     COMPUTE WS-MAX-ADVANCE =
031500             (WS-END-ABS-MIN - WS-RUN-ABS-MIN) / WS-REMAINING-TX.
031600     IF WS-MAX-ADVANCE > 0
031700         PERFORM 400-NEXT-RANDOM
031800         DIVIDE WS-RAND-SEED BY WS-MAX-ADVANCE GIVING WS-MOD-QUOT
031900             REMAINDER WS-ADVANCE-MIN
032000     ELSE
032100         MOVE 0 TO WS-ADVANCE-MIN.
032200     ADD WS-ADVANCE-MIN TO WS-RUN-ABS-MIN.
032300     DIVIDE WS-RUN-ABS-MIN BY 1440 GIVING WS-DAYS-PART
032400         REMAINDER WS-MIN-OF-DAY.
032500     MOVE WS-DAYS-PART TO WS-JDN.
032600     PERFORM 510-YMD-FROM-DAYS.
032700     MOVE WS-Y-YYYY TO TRX-TS-YYYY.
032800     MOVE WS-Y-MM TO TRX-TS-MM.
032900     MOVE WS-Y-DD TO TRX-TS-DD.
033000     DIVIDE WS-MIN-OF-DAY BY 60 GIVING WS-MOD-QUOT
033100         REMAINDER WS-MOD-RESULT.
033200     MOVE WS-MOD-QUOT TO TRX-TS-HH.
033300     MOVE WS-MOD-RESULT TO TRX-TS-MI.
033400     MOVE ZERO TO TRX-TS-SS.
033500*****************************************************************
033600* PARK-MILLER MINIMAL STANDARD GENERATOR - SEED = (A*SEED) MOD M
033700*****************************************************************
033800 400-NEXT-RANDOM.
033900     COMPUTE WS-RAND-PROD = WS-RAND-A * WS-RAND-SEED.
034000     DIVIDE WS-RAND-PROD BY WS-RAND-M GIVING WS-RAND-QUOT
034100         REMAINDER WS-RAND-SEED.
034200     IF WS-RAND-SEED < 0
034300         ADD WS-RAND-M TO WS-RAND-SEED.
034400     IF WS-RAND-SEED = 0
034500         MOVE 1 TO WS-RAND-SEED.
034600     DIVIDE WS-RAND-SEED BY WS-RAND-M GIVING WS-UNIFORM-FRAC
034700         ROUNDED.
034800 410-SEED-RANDOM.
034900     ACCEPT WS-RAND-SEED FROM TIME.
035000     IF WS-RAND-SEED = 0
035100         MOVE 104729 TO WS-RAND-SEED.
035200*****************************************************************
035300* UNIFORM INTEGER IN 1 THRU N, WHERE N IS PASSED IN WS-RAND-QUOT
035400*****************************************************************
035500 420-UNIFORM-INT-1-N.
035600     PERFORM 400-NEXT-RANDOM.
035700     DIVIDE WS-RAND-SEED BY WS-UNIFORM-N GIVING WS-MOD-QUOT
035800         REMAINDER WS-MOD-RESULT.
035900     ADD 1 TO WS-MOD-RESULT.
036000*****************************************************************
036100* JULIAN DAY NUMBER FROM Y/M/D - FLIEGEL & VAN FLANDERN METHOD.
036200* INPUT WS-YMD-WORK, OUTPUT WS-JDN.  USED BY 100 AND BY DIVGEN.
036300*****************************************************************
036400 500-DAYS-FROM-YMD.
036500     COMPUTE WS-JDN-A = (14 - WS-Y-MM) / 12.
036600     COMPUTE WS-JDN-Y = WS-Y-YYYY + 4800 - WS-JDN-A.
036700     COMPUTE WS-JDN-M = WS-Y-MM + (12 * WS-JDN-A) - 3.
036800     COMPUTE WS-JDN =
036900         WS-Y-DD
037000         + (((153 * WS-JDN-M) + 2) / 5)
037100         + (365 * WS-JDN-Y)
037200         + (WS-JDN-Y / 4)
037300         - (WS-JDN-Y / 100)
037400         + (WS-JDN-Y / 400)
037500         - 32045.
037600*****************************************************************
037700* Y/M/D FROM JULIAN DAY NUMBER - INVERSE OF 500, RICHARDS METHOD.
037800* INPUT WS-JDN, OUTPUT WS-YMD-WORK.
037900*****************************************************************
038000 510-YMD-FROM-DAYS.
038100     COMPUTE WS-JDN-W = WS-JDN + 32044.
038200     DIVIDE WS-JDN-W BY 146097 GIVING WS-JDN-G
038300         REMAINDER WS-JDN-DG.
038400     COMPUTE WS-JDN-TEMP = (WS-JDN-DG / 36524) + 1.
038500     COMPUTE WS-JDN-C = (WS-JDN-TEMP * 3) / 4.
038600     COMPUTE WS-JDN-DC = WS-JDN-DG - (WS-JDN-C * 36524).
038700     DIVIDE WS-JDN-DC BY 1461 GIVING WS-JDN-B
038800         REMAINDER WS-JDN-DB.
038900     COMPUTE WS-JDN-TEMP = (WS-JDN-DB / 365) + 1.
039000     COMPUTE WS-JDN-A = (WS-JDN-TEMP * 3) / 4.
039100     COMPUTE WS-JDN-DA = WS-JDN-DB - (WS-JDN-A * 365).
039200     COMPUTE WS-JDN-Y =
039300         (WS-JDN-G * 400) + (WS-JDN-C * 100) + (WS-JDN-B * 4)
039400         + WS-JDN-A.
039500     COMPUTE WS-JDN-M = ((WS-JDN-DA * 5) + 308) / 153 - 2.
039600     COMPUTE WS-JDN-D =
039700         WS-JDN-DA - (((WS-JDN-M + 4) * 153) / 5) + 122.
039800     COMPUTE WS-Y-YYYY = WS-JDN-Y - 4800 + ((WS-JDN-M + 2) / 12).
039900     DIVIDE (WS-JDN-M + 2) BY 12 GIVING WS-JDN-TEMP
040000         REMAINDER WS-Y-MM.
040100     ADD 1 TO WS-Y-MM.
040200     COMPUTE WS-Y-DD = WS-JDN-D + 1.
040300*****************************************************************
040400* LEAVE
040500*****************************************************************
040600 A-999-EXIT.
040700     MOVE "Exiting without completing generation" TO LOGMSG-TEXT.
040800     PERFORM DO-USERLOG.
040900     STOP RUN.
041000*****************************************************************
041100* LOGGING PARAGRAPHS
041200*****************************************************************
041300 DO-USERLOG.
041400     DISPLAY LOGMSG UPON CONSOLE.
041500 DO-USERLOG-ERR.
041600     DISPLAY LOGMSG-ERR UPON CONSOLE.
041700 DO-USERLOG-DETAIL.
041800     DISPLAY LOGREC UPON CONSOLE.
