000100*****************************************************************
000200* DIVGEN  -  QUARTERLY DIVIDEND SCHEDULE GENERATOR
000300*            CRESCENT SECURITIES CORP - DATA PROCESSING
000400*
000500* PURPOSE:
000600*   READS THE TRANSACTION HISTORY (TXGEN OUTPUT OR LIVE TRADE
000700*   FILE) AND LAYS DOWN A SYNTHETIC QUARTERLY DIVIDEND SCHEDULE
000800*   SPANNING THE LIFE OF THE HISTORY, FOR PRFCALC TESTING WHEN A
000900*   REAL DIVIDEND FEED IS NOT AVAILABLE.  NOTHING IS WRITTEN WHEN
001000*   THE TRANSACTION FILE IS EMPTY.
001100*
001200* CHANGE LOG
001300*    DATE      BY     REQUEST     DESCRIPTION
001400*    --------  -----  ----------  ----------------------------
001500*    04/02/87  WRC    CR-87-0149  ORIGINAL PROGRAM.
001600*    04/02/87  WRC    CR-87-0149  90-DAY / 10-DAY SCHEDULE PER
001700*                                 TRADING DESK MEMO 87-12.
001800*    11/19/90  DMP    CR-90-0319  AMOUNT-PER-UNIT RANDOMISED IN
001900*                                 0.50-2.00 RANGE, WAS A FLAT
002000*                                 1.00 PLACEHOLDER VALUE.
002100*    09/09/96  SJV    CR-96-0622  RANDOM-NUMBER GENERATOR SWAPPED
002200*                                 TO PARK-MILLER MINIMAL STANDARD
002300*                                 TO MATCH TXGEN (CR-96-0622).
002400*    12/01/98  RLH    Y2K-98-221  WINDOWED 2-DIGIT YEAR ON ANY
002500*                                 TRANSACTION TIMESTAMP READ FROM
002600*                                 AN OLDER FEED FILE - VALUES
002700*                                 00-49 ASSUMED 20XX, 50-99
002800*                                 ASSUMED 19XX.  SEE ALSO TXGEN
002900*                                 AND PRFCALC, SAME FIX.
003000*    02/18/99  RLH    Y2K-98-221  REGRESSION RAN CLEAN THROUGH
003100*                                 12/31/1999 AND 01/01/2000 DATA.
003200*    06/05/02  KTN    CR-02-0041  EMPTY TRANSACTION FILE NO LONGER
003300*                                 ABENDS - WRITES NO DIVIDENDS AND
003400*                                 ENDS CLEAN, PER AUDIT FINDING.
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    DIVGEN.
003800 AUTHOR.        W R CONLAN.
003900 INSTALLATION.  CRESCENT SECURITIES CORP - DATA PROCESSING.
004000 DATE-WRITTEN.  04/02/87.
004100 DATE-COMPILED.
004200 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-4381.
004600 OBJECT-COMPUTER.  IBM-4381.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS WS-TRACE-ON
005000            OFF STATUS IS WS-TRACE-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRANSACTIONS-FILE ASSIGN TO "TRANSACT"
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS TRANS-FILE-STATUS.
005700     SELECT DIVIDENDS-FILE ASSIGN TO "DIVIDND"
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS DIV-FILE-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  TRANSACTIONS-FILE; RECORD 67.
006400 01  TRX-ITEM.
006500     COPY TRXREC.
006600 FD  DIVIDENDS-FILE; RECORD 37.
006700 01  DIV-ITEM.
006800     COPY DIVREC.
006900 WORKING-STORAGE SECTION.
007000*****************************************************************
007100* RUN CONTROL
007200*****************************************************************
007300 77  WS-TX-COUNT                 PIC S9(09) COMP-5 VALUE 0.
007400 77  WS-DIV-COUNT                PIC S9(09) COMP-5 VALUE 0.
007500*****************************************************************
007600* DATE-MATH SCRATCH - SEE 500/510 SERIES PARAGRAPHS
007700*****************************************************************
007800 77  WS-JDN                      PIC S9(09) COMP-5.
007900 77  WS-START-JDN                PIC S9(09) COMP-5.
008000 77  WS-END-JDN                  PIC S9(09) COMP-5.
008100 77  WS-EX-JDN                   PIC S9(09) COMP-5.
008200 77  WS-PAY-JDN                  PIC S9(09) COMP-5.
008300 77  WS-JDN-W                    PIC S9(09) COMP-5.
008400 77  WS-JDN-G                    PIC S9(09) COMP-5.
008500 77  WS-JDN-DG                   PIC S9(09) COMP-5.
008600 77  WS-JDN-C                    PIC S9(09) COMP-5.
008700 77  WS-JDN-DC                   PIC S9(09) COMP-5.
008800 77  WS-JDN-B                    PIC S9(09) COMP-5.
008900 77  WS-JDN-DB                   PIC S9(09) COMP-5.
009000 77  WS-JDN-A                    PIC S9(09) COMP-5.
009100 77  WS-JDN-DA                   PIC S9(09) COMP-5.
009200 77  WS-JDN-Y                    PIC S9(09) COMP-5.
009300 77  WS-JDN-M                    PIC S9(09) COMP-5.
009400 77  WS-JDN-D                    PIC S9(09) COMP-5.
009500 77  WS-JDN-TEMP                 PIC S9(09) COMP-5.
009600*****************************************************************
009700* RANDOM NUMBER GENERATOR - PARK-MILLER MINIMAL STANDARD
009800*****************************************************************
009900 77  WS-RAND-A                   PIC S9(09) COMP-5 VALUE 16807.
010000 77  WS-RAND-M                   PIC S9(09) COMP-5
010100                                 VALUE 2147483647.
010200 77  WS-RAND-SEED                PIC S9(09) COMP-5.
010300 77  WS-RAND-PROD                PIC S9(18) COMP-5.
010400 77  WS-RAND-QUOT                PIC S9(18) COMP-5.
010500 77  WS-UNIFORM-FRAC              PIC V9(04).
010600*****************************************************************
010700* HISTORY WINDOW SCALARS
010800*****************************************************************
010900 77  WS-FIRST-TS                 PIC 9(14) VALUE ZERO.
011000 77  WS-LAST-TS                  PIC 9(14) VALUE ZERO.
011100 77  WS-TOD-OF-DAY                PIC 9(06) VALUE ZERO.
011200 77  WS-AMOUNT-PER-UNIT           PIC S9(03)V99.
011300*****************************************************************
011400* FILE STATUS
011500*****************************************************************
011600 01  TRANS-FILE-STATUS.
011700     05  STATUS-1                PIC X.
011800     05  STATUS-2                PIC X.
011900 01  DIV-FILE-STATUS.
012000     05  DSTATUS-1               PIC X.
012100     05  DSTATUS-2               PIC X.
012200*****************************************************************
012300* HISTORY WINDOW WORK AREA
012400*****************************************************************
012500 01  WS-YMD-WORK.
012600     05  WS-Y-YYYY                PIC 9(04).
012700     05  WS-Y-MM                  PIC 9(02).
012800     05  WS-Y-DD                  PIC 9(02).
012900 01  WS-YMD-WORK-N REDEFINES WS-YMD-WORK
013000                                  PIC 9(08).
013100 01  WS-EX-DATE                  PIC 9(14).
013200 01  WS-EX-DATE-DMY REDEFINES WS-EX-DATE.
013300     05  WS-EXD-YYYY              PIC 9(04).
013400     05  WS-EXD-MM                PIC 9(02).
013500     05  WS-EXD-DD                PIC 9(02).
013600     05  WS-EXD-HMS               PIC 9(06).
013700 01  WS-PAY-DATE                 PIC 9(14).
013800 01  WS-PAY-DATE-DMY REDEFINES WS-PAY-DATE.
013900     05  WS-PAYD-YYYY             PIC 9(04).
014000     05  WS-PAYD-MM               PIC 9(02).
014100     05  WS-PAYD-DD               PIC 9(02).
014200     05  WS-PAYD-HMS              PIC 9(06).
014300*****************************************************************
014400* LOG MESSAGE DEFINITIONS
014500*****************************************************************
014600 01  LOGMSG.
014700     05  FILLER                  PIC X(08) VALUE "DIVGEN =>".
014800     05  LOGMSG-TEXT              PIC X(50).
014900 01  LOGMSG-ERR.
015000     05  FILLER                  PIC X(12) VALUE "DIVGEN ERR =>".
015100     05  LOG-ERR-ROUTINE         PIC X(10).
015200     05  FILLER                  PIC X(21) VALUE
015300         " FAILED: FILE-STAT = ".
015400     05  LOG-ERR-STATUS          PIC X(02).
015500 01  LOGREC.
015600     05  FILLER                  PIC X(07) VALUE "DIVGEN=>".
015700     05  FILLER                  PIC X(09) VALUE " AMOUNT =>".
015800     05  REC-AMOUNT              PIC $$9.99.
015900     05  FILLER                  PIC X(08) VALUE " EXDT =>".
016000     05  REC-EXDATE              PIC 9(14).
016100     05  FILLER                  PIC X(09) VALUE " PAYDT =>".
016200     05  REC-PAYDATE             PIC 9(14).
016300 PROCEDURE DIVISION.
016400 START-DIVGEN.
016500     MOVE "Started" TO LOGMSG-TEXT.
016600     PERFORM DO-USERLOG.
016700     PERFORM 410-SEED-RANDOM.
016800     PERFORM 100-SCAN-TRANSACTIONS.
016900     IF WS-TX-COUNT = 0
017000         MOVE "No transactions on file - no dividends written"
017100             TO LOGMSG-TEXT
017200         PERFORM DO-USERLOG
017300         PERFORM A-999-EXIT.
017400     OPEN OUTPUT DIVIDENDS-FILE.
017500     IF DSTATUS-1 NOT = "0"
017600         MOVE "OPEN-DIV" TO LOG-ERR-ROUTINE
017700         MOVE DIV-FILE-STATUS TO LOG-ERR-STATUS
017800         PERFORM DO-USERLOG-ERR
017900         PERFORM A-999-EXIT.
018000     PERFORM 200-BUILD-SCHEDULE THRU 200-EXIT.
018100     CLOSE DIVIDENDS-FILE.
018200     MOVE "Ended - schedule complete" TO LOGMSG-TEXT.
018300     PERFORM DO-USERLOG.
018400     STOP RUN.
018500*****************************************************************
018600* READ THE TRANSACTION FILE ONCE, KEEPING THE FIRST AND LAST
018700* TIMESTAMPS SEEN (FILE IS IN ASCENDING TIMESTAMP ORDER).
018800*****************************************************************
018900 100-SCAN-TRANSACTIONS.
019000     OPEN INPUT TRANSACTIONS-FILE.
019100     IF STATUS-1 NOT = "0"
019200         MOVE "OPEN-TRX" TO LOG-ERR-ROUTINE
019300         MOVE TRANS-FILE-STATUS TO LOG-ERR-STATUS
019400         PERFORM DO-USERLOG-ERR
019500         PERFORM A-999-EXIT.
019600     PERFORM 110-READ-ONE-TX THRU 110-EXIT
019700         UNTIL STATUS-1 = "1".
019800     CLOSE TRANSACTIONS-FILE.
019900 110-READ-ONE-TX.
020000     READ TRANSACTIONS-FILE.
020100     IF STATUS-1 = "1"
020200         GO TO 110-EXIT.
020300     IF STATUS-1 NOT = "0"
020400         MOVE "READ-TRX" TO LOG-ERR-ROUTINE
020500         MOVE TRANS-FILE-STATUS TO LOG-ERR-STATUS
020600         PERFORM DO-USERLOG-ERR
020700         PERFORM A-999-EXIT.
020800     ADD 1 TO WS-TX-COUNT.
020900     IF WS-TX-COUNT = 1
021000         MOVE TRX-TIMESTAMP-N TO WS-FIRST-TS.
021100     MOVE TRX-TIMESTAMP-N TO WS-LAST-TS.
021200 110-EXIT.
021300     EXIT.
021400*****************************************************************
021500* BUILD THE DIVIDEND SCHEDULE - R6.  FIRST EX-DATE IS THE FIRST
021600* TRANSACTION TIMESTAMP PLUS 90 DAYS, TIME-OF-DAY CARRIED OVER
021700* UNCHANGED; SCHEDULE STOPS WHEN THE EX-DATE IS NOT STRICTLY
021800* BEFORE THE LAST TRANSACTION TIMESTAMP.
021900*****************************************************************
022000 200-BUILD-SCHEDULE.
022100     MOVE WS-FIRST-TS TO WS-TOD-OF-DAY.
022200     DIVIDE WS-FIRST-TS BY 1000000 GIVING WS-JDN-TEMP
022300         REMAINDER WS-TOD-OF-DAY.
022400     MOVE WS-JDN-TEMP TO WS-YMD-WORK-N.
022500     PERFORM 500-DAYS-FROM-YMD.
022600     ADD 90 TO WS-JDN GIVING WS-EX-JDN.
022700     MOVE WS-EX-JDN TO WS-JDN.
022800     PERFORM 510-YMD-FROM-DAYS.
022900     MOVE WS-Y-YYYY TO WS-EXD-YYYY.
023000     MOVE WS-Y-MM TO WS-EXD-MM.
023100     MOVE WS-Y-DD TO WS-EXD-DD.
023200     MOVE WS-TOD-OF-DAY TO WS-EXD-HMS.
023300 210-SCHEDULE-ONE-DIV.
023400     IF WS-EX-DATE NOT < WS-LAST-TS
023500         GO TO 200-EXIT.
023600     PERFORM 300-CALC-AMOUNT.
023700     ADD 10 TO WS-EX-JDN GIVING WS-PAY-JDN.
023800     MOVE WS-PAY-JDN TO WS-JDN.
023900     PERFORM 510-YMD-FROM-DAYS.
024000     MOVE WS-Y-YYYY TO WS-PAYD-YYYY.
024100     MOVE WS-Y-MM TO WS-PAYD-MM.
024200     MOVE WS-Y-DD TO WS-PAYD-DD.
024300     MOVE WS-TOD-OF-DAY TO WS-PAYD-HMS.
024400     MOVE WS-AMOUNT-PER-UNIT TO DIV-AMT-PER-UNIT.
024500     MOVE WS-EX-DATE TO DIV-EX-DATE-N.
024600     MOVE WS-PAY-DATE TO DIV-PAY-DATE-N.
024700     WRITE DIV-ITEM.
024800     IF DSTATUS-1 NOT = "0"
024900         MOVE "WRITE-DIV" TO LOG-ERR-ROUTINE
025000         MOVE DIV-FILE-STATUS TO LOG-ERR-STATUS
025100         PERFORM DO-USERLOG-ERR
025200         PERFORM A-999-EXIT.
025300     ADD 1 TO WS-DIV-COUNT.
025400     IF WS-TRACE-ON
025500         MOVE WS-AMOUNT-PER-UNIT TO REC-AMOUNT
025600         MOVE WS-EX-DATE TO REC-EXDATE
025700         MOVE WS-PAY-DATE TO REC-PAYDATE
025800         PERFORM DO-USERLOG-DETAIL.
025900     ADD 90 TO WS-EX-JDN.
026000     MOVE WS-EX-JDN TO WS-JDN.
026100     PERFORM 510-YMD-FROM-DAYS.
026200     MOVE WS-Y-YYYY TO WS-EXD-YYYY.
026300     MOVE WS-Y-MM TO WS-EXD-MM.
026400     MOVE WS-Y-DD TO WS-EXD-DD.
026500     MOVE WS-TOD-OF-DAY TO WS-EXD-HMS.
026600     GO TO 210-SCHEDULE-ONE-DIV.
026700 200-EXIT.
026800     EXIT.
026900*****************************************************************
027000* R6 - DIVIDEND AMOUNT, UNIFORM IN 0.50 THRU 1.99 CENTS BELOW
027100* 2.00, ROUNDED HALF-UP TO 2 DECIMALS.
027200*****************************************************************
027300 300-CALC-AMOUNT.
027400     PERFORM 400-NEXT-RANDOM.
027500     COMPUTE WS-AMOUNT-PER-UNIT ROUNDED =
027600             0.50 + (WS-UNIFORM-FRAC * 1.50).
027700     IF WS-AMOUNT-PER-UNIT >= 2.00
027800         MOVE 1.99 TO WS-AMOUNT-PER-UNIT.
027900*****************************************************************
028000* PARK-MILLER MINIMAL STANDARD GENERATOR - SEED = (A*SEED) MOD M
028100*****************************************************************
028200 400-NEXT-RANDOM.
028300     COMPUTE WS-RAND-PROD = WS-RAND-A * WS-RAND-SEED.
028400     DIVIDE WS-RAND-PROD BY WS-RAND-M GIVING WS-RAND-QUOT
028500         REMAINDER WS-RAND-SEED.
028600     IF WS-RAND-SEED < 0
028700         ADD WS-RAND-M TO WS-RAND-SEED.
028800     IF WS-RAND-SEED = 0
028900         MOVE 1 TO WS-RAND-SEED.
029000     DIVIDE WS-RAND-SEED BY WS-RAND-M GIVING WS-UNIFORM-FRAC
029100         ROUNDED.
029200 410-SEED-RANDOM.
029300     ACCEPT WS-RAND-SEED FROM TIME.
029400     IF WS-RAND-SEED = 0
029500         MOVE 104729 TO WS-RAND-SEED.
029600*****************************************************************
029700* JULIAN DAY NUMBER FROM Y/M/D - FLIEGEL & VAN FLANDERN METHOD.
029800* INPUT WS-YMD-WORK, OUTPUT WS-JDN.  SAME ALGORITHM AS TXGEN.
029900*****************************************************************
030000 500-DAYS-FROM-YMD.
030100     COMPUTE WS-JDN-A = (14 - WS-Y-MM) / 12.
030200     COMPUTE WS-JDN-Y = WS-Y-YYYY + 4800 - WS-JDN-A.
030300     COMPUTE WS-JDN-M = WS-Y-MM + (12 * WS-JDN-A) - 3.
030400     COMPUTE WS-JDN =
030500         WS-Y-DD
030600         + (((153 * WS-JDN-M) + 2) / 5)
030700         + (365 * WS-JDN-Y)
030800         + (WS-JDN-Y / 4)
030900         - (WS-JDN-Y / 100)
031000         + (WS-JDN-Y / 400)
031100         - 32045.
031200*****************************************************************
031300* Y/M/D FROM JULIAN DAY NUMBER - INVERSE OF 500, RICHARDS METHOD.
031400* INPUT WS-JDN, OUTPUT WS-YMD-WORK.  SAME ALGORITHM AS TXGEN.
031500*****************************************************************
031600 510-YMD-FROM-DAYS.
031700     COMPUTE WS-JDN-W = WS-JDN + 32044.
031800     DIVIDE WS-JDN-W BY 146097 GIVING WS-JDN-G
031900         REMAINDER WS-JDN-DG.
032000     COMPUTE WS-JDN-TEMP = (WS-JDN-DG / 36524) + 1.
032100     COMPUTE WS-JDN-C = (WS-JDN-TEMP * 3) / 4.
032200     COMPUTE WS-JDN-DC = WS-JDN-DG - (WS-JDN-C * 36524).
032300     DIVIDE WS-JDN-DC BY 1461 GIVING WS-JDN-B
032400         REMAINDER WS-JDN-DB.
032500     COMPUTE WS-JDN-TEMP = (WS-JDN-DB / 365) + 1.
032600     COMPUTE WS-JDN-A = (WS-JDN-TEMP * 3) / 4.
032700     COMPUTE WS-JDN-DA = WS-JDN-DB - (WS-JDN-A * 365).
032800     COMPUTE WS-JDN-Y =
032900         (WS-JDN-G * 400) + (WS-JDN-C * 100) + (WS-JDN-B * 4)
033000         + WS-JDN-A.
033100     COMPUTE WS-JDN-M = ((WS-JDN-DA * 5) + 308) / 153 - 2.
033200     COMPUTE WS-JDN-D =
033300         WS-JDN-DA - (((WS-JDN-M + 4) * 153) / 5) + 122.
033400     COMPUTE WS-Y-YYYY = WS-JDN-Y - 4800 + ((WS-JDN-M + 2) / 12).
033500     DIVIDE (WS-JDN-M + 2) BY 12 GIVING WS-JDN-TEMP
033600         REMAINDER WS-Y-MM.
033700     ADD 1 TO WS-Y-MM.
033800     COMPUTE WS-Y-DD = WS-JDN-D + 1.
033900*****************************************************************
034000* LEAVE
034100*****************************************************************
034200 A-999-EXIT.
034300     STOP RUN.
034400*****************************************************************
034500* LOGGING PARAGRAPHS
034600*****************************************************************
034700 DO-USERLOG.
034800     DISPLAY LOGMSG UPON CONSOLE.
034900 DO-USERLOG-ERR.
035000     DISPLAY LOGMSG-ERR UPON CONSOLE.
035100 DO-USERLOG-DETAIL.
035200     DISPLAY LOGREC UPON CONSOLE.
