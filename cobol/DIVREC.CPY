000100*****************************************************************
000200* DIVREC  -  DIVIDEND DECLARATION RECORD
000300*            COPY MEMBER - USED IN FD AND IN WORKING-STORAGE
000400*            TABLE ENTRIES ALIKE (SEE DIVGEN, PRFCALC).
000500*****************************************************************
000600*    DIV-AMT-PER-UNIT -  DIVIDEND PAID PER UNIT HELD
000700*    DIV-EX-DATE      -  EX-DIVIDEND DATE-TIME - HOLDINGS ON OR
000800*                        BEFORE THIS INSTANT EARN THE DIVIDEND
000900*    DIV-PAY-DATE     -  PAYMENT DATE = EX-DATE PLUS 10 DAYS -
001000*                        ONLY DIVIDENDS PAYABLE ON OR BEFORE THE
001100*                        RUN DATE-TIME ARE COUNTED BY PRFCALC
001200*****************************************************************
001300 05  DIV-AMT-PER-UNIT            PIC S9(03)V99.
001400 05  DIV-EX-DATE.
001500     10  DIV-EX-YYYY             PIC 9(04).
001600     10  DIV-EX-MM               PIC 9(02).
001700     10  DIV-EX-DD               PIC 9(02).
001800     10  DIV-EX-HH               PIC 9(02).
001900     10  DIV-EX-MI               PIC 9(02).
002000     10  DIV-EX-SS               PIC 9(02).
002100 05  DIV-EX-DATE-N REDEFINES
002200     DIV-EX-DATE                 PIC 9(14).
002300 05  DIV-PAY-DATE.
002400     10  DIV-PAY-YYYY            PIC 9(04).
002500     10  DIV-PAY-MM              PIC 9(02).
002600     10  DIV-PAY-DD              PIC 9(02).
002700     10  DIV-PAY-HH              PIC 9(02).
002800     10  DIV-PAY-MI              PIC 9(02).
002900     10  DIV-PAY-SS              PIC 9(02).
003000 05  DIV-PAY-DATE-N REDEFINES
003100     DIV-PAY-DATE                PIC 9(14).
003200 05  FILLER                      PIC X(04).
