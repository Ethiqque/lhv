000100*****************************************************************
000200* TXMAINT -  TRANSACTION STORE MAINTENANCE
000300*            CRESCENT SECURITIES CORP - DATA PROCESSING
000400*
000500* PURPOSE:
000600*   APPLIES A CARD-IMAGE DECK OF MAINTENANCE REQUESTS (ADD, UPDATE,
000700*   DELETE, GET, LIST, RANGE) AGAINST THE TRANSACTION STORE AND
000800*   WRITES A REFRESHED MASTER PLUS A PRINT REPORT OF THE QUERY
000900*   REQUESTS (GET/LIST/RANGE).  THE OLD MASTER IS READ COMPLETE
001000*   INTO A WORKING TABLE, THE REQUEST DECK IS APPLIED AGAINST THE
001100*   TABLE IN DECK ORDER, THE TABLE IS RESEQUENCED BACK INTO
001200*   ASCENDING TX-TIMESTAMP ORDER (ADD/UPDATE CAN DISTURB IT) AND
001300*   THE NEW MASTER IS WRITTEN FROM THE RESULT.  TX-ID DOES NOT
001400*   CHANGE THE FILE'S ORDER - TX-TIMESTAMP DOES.
001500*
001600* CHANGE LOG
001700*    DATE      BY     REQUEST     DESCRIPTION
001800*    --------  -----  ----------  ----------------------------
001900*    04/20/87  WRC    CR-87-0155  ORIGINAL PROGRAM - ADD/DELETE
002000*                                 ONLY, OLD-MASTER/NEW-MASTER RUN.
002100*    09/02/88  WRC    PRB-8827    UPDATE-BY-ID REQUEST ADDED, TRADE
002200*                                 DESK WANTED TO CORRECT MISKEYED
002300*                                 FEES WITHOUT A DELETE-AND-REWRITE.
002400*    02/14/91  DMP    CR-91-0119  GET/LIST/RANGE QUERY REQUESTS AND
002500*                                 THE TXMRPT PRINT FILE ADDED - WAS
002600*                                 PREVIOUSLY A SEPARATE LISTING JOB.
002700*    08/30/93  TAO    PRB-9340    RANGE REQUEST USED INCLUSIVE
002800*                                 BOUNDS, TRADE DESK CONFIRMED BOTH
002900*                                 ENDS SHOULD BE EXCLUSIVE.
003000*    09/09/96  SJV    CR-96-0622  TABLE SIZE RAISED TO 1200 TO
003100*                                 MATCH TXGEN/PRFCALC REFERENCE RUN.
003200*    12/01/98  RLH    Y2K-98-221  WINDOWED 2-DIGIT YEAR ON CONTROL
003300*                                 CARD TIMESTAMPS - VALUES 00-49
003400*                                 ASSUMED 20XX, 50-99 ASSUMED 19XX.
003500*                                 SEE ALSO TXGEN, DIVGEN, PRFCALC.
003600*    02/18/99  RLH    Y2K-98-221  REGRESSION RAN CLEAN THROUGH
003700*                                 12/31/1999 AND 01/01/2000 DATA.
003800*    05/11/01  KTN    CR-01-0062  NEXT-ID NOW DERIVED FROM HIGHEST
003900*                                 TX-ID ON THE OLD MASTER AT LOAD
004000*                                 TIME RATHER THAN A CONTROL CARD
004100*                                 FIELD - ONE LESS THING TO KEY.
004200*****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    TXMAINT.
004500 AUTHOR.        W R CONLAN.
004600 INSTALLATION.  CRESCENT SECURITIES CORP - DATA PROCESSING.
004700 DATE-WRITTEN.  04/20/87.
004800 DATE-COMPILED.
004900 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-4381.
005300 OBJECT-COMPUTER.  IBM-4381.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS WS-TRACE-ON
005700            OFF STATUS IS WS-TRACE-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TRANSACTIONS-OLD ASSIGN TO "TRANSOLD"
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS TRANS-OLD-STATUS.
006400     SELECT TRANSACTIONS-NEW ASSIGN TO "TRANSNEW"
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS TRANS-NEW-STATUS.
006800     SELECT MAINT-CONTROL-FILE ASSIGN TO "TXCTLIN"
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS CTL-FILE-STATUS.
007200     SELECT MAINT-REPORT-FILE ASSIGN TO "TXMRPT"
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS RPT-FILE-STATUS.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  TRANSACTIONS-OLD; RECORD 67.
007900 01  TRX-OLD-ITEM.
008000     COPY TRXREC.
008100 FD  TRANSACTIONS-NEW; RECORD 67.
008200 01  TRX-NEW-ITEM.
008300     COPY TRXREC.
008400 FD  MAINT-CONTROL-FILE; RECORD 90.
008500 01  MAINT-CONTROL-ITEM.
008600     COPY TXCTLREC.
008700 FD  MAINT-REPORT-FILE; RECORD 80.
008800 01  MAINT-REPORT-LINE                 PIC X(80).
008900 WORKING-STORAGE SECTION.
009000*****************************************************************
009100* TABLE LIMITS AND RUN COUNTERS
009200*****************************************************************
009300 77  WS-TX-MAX                   PIC 9(04) COMP-5 VALUE 1200.
009400 77  WS-TX-COUNT                 PIC 9(04) COMP-5 VALUE ZERO.
009500 77  WS-NEXT-ID                  PIC 9(09) COMP-5 VALUE ZERO.
009600 77  WS-TX-IX                    PIC 9(04) COMP-5 VALUE ZERO.
009700 77  WS-SCAN-IX                  PIC 9(04) COMP-5 VALUE ZERO.
009800 77  WS-FOUND-IX                 PIC 9(04) COMP-5 VALUE ZERO.
009900 77  WS-SORT-SWAPPED             PIC X(03) VALUE "NO ".
010000     88  WS-A-SWAP-HAPPENED              VALUE "YES".
010100 77  WS-REQUEST-COUNT            PIC 9(06) COMP-5 VALUE ZERO.
010200 77  WS-NOT-FOUND-COUNT          PIC 9(06) COMP-5 VALUE ZERO.
010300 77  WS-MATCH-COUNT              PIC 9(04) COMP-5 VALUE ZERO.
010400*****************************************************************
010500* CONTROL-CARD WORK AREA
010600*****************************************************************
010700 77  WS-CTL-CC-YY                PIC 9(02).
010800*****************************************************************
010900* FILE STATUS
011000*****************************************************************
011100 01  TRANS-OLD-STATUS.
011200     05  OLD-STATUS-1            PIC X.
011300     05  OLD-STATUS-2            PIC X.
011400 01  TRANS-NEW-STATUS.
011500     05  NEW-STATUS-1            PIC X.
011600     05  NEW-STATUS-2            PIC X.
011700 01  CTL-FILE-STATUS.
011800     05  CTL-STATUS-1            PIC X.
011900     05  CTL-STATUS-2            PIC X.
012000 01  RPT-FILE-STATUS.
012100     05  RPT-STATUS-1            PIC X.
012200     05  RPT-STATUS-2            PIC X.
012300*****************************************************************
012400* TRANSACTION WORK TABLE - OLD MASTER LOADED HERE, UPDATED IN
012500* PLACE, RESEQUENCED, THEN SPOOLED BACK OUT AS THE NEW MASTER
012600*****************************************************************
012700 01  TX-TABLE.
012800     05  TX-ENTRY OCCURS 1200 TIMES.
012900         10  TXW-ID                  PIC 9(09).
013000         10  TXW-TYPE                PIC X(04).
013100         10  TXW-QUANTITY            PIC S9(09).
013200         10  TXW-PRICE               PIC S9(09)V99.
013300         10  TXW-FEE                 PIC S9(07)V9(08).
013400         10  TXW-TIMESTAMP           PIC 9(14).
013500         10  FILLER                  PIC X(05).
013600*****************************************************************
013700* ONE-ENTRY SWAP AREA FOR 320-COMPARE-SWAP - KEPT OUTSIDE THE
013800* TABLE PROPER SO A FULL TABLE (WS-TX-COUNT = WS-TX-MAX) NEVER
013900* RISKS CLOBBERING A LIVE SLOT DURING RESEQUENCING
014000*****************************************************************
014100 01  WS-TX-SWAP.
014200     05  WS-SWAP-ID                  PIC 9(09).
014300     05  WS-SWAP-TYPE                PIC X(04).
014400     05  WS-SWAP-QUANTITY            PIC S9(09).
014500     05  WS-SWAP-PRICE               PIC S9(09)V99.
014600     05  WS-SWAP-FEE                 PIC S9(07)V9(08).
014700     05  WS-SWAP-TIMESTAMP           PIC 9(14).
014800     05  WS-SWAP-TS-YMD REDEFINES
014900         WS-SWAP-TIMESTAMP.
015000         10  WS-SWAP-TS-YYYY         PIC 9(04).
015100         10  WS-SWAP-TS-MM           PIC 9(02).
015200         10  WS-SWAP-TS-DD           PIC 9(02).
015300         10  WS-SWAP-TS-HH           PIC 9(02).
015400         10  WS-SWAP-TS-MI           PIC 9(02).
015500         10  WS-SWAP-TS-SS           PIC 9(02).
015600     05  FILLER                      PIC X(05).
015700*****************************************************************
015800* NEXT-ID SCRATCH - WS-NEXT-ID ITSELF IS COMP-5 FOR FAST COMPARE
015900* BUT THE TRACE LOG NEEDS IT AS DISPLAYABLE TEXT, HENCE THE
016000* SEPARATE DISPLAY MIRROR AND ITS ALPHANUMERIC REDEFINES BELOW
016100*****************************************************************
016200 01  WS-NEXT-ID-DISP                 PIC 9(09) VALUE ZERO.
016300 01  WS-NEXT-ID-DISP-X REDEFINES
016400     WS-NEXT-ID-DISP                 PIC X(09).
016500*****************************************************************
016600* END-OF-RUN ACTIVITY TOTALS - WRITTEN AS THE LAST LINE OF THE
016700* REPORT FILE SO THE OPERATOR CAN SEE AT A GLANCE WHETHER THE
016800* DECK DID ANYTHING AT ALL
016900*****************************************************************
017000 01  WS-RUN-TOTALS.
017100     05  WS-TOT-REQUESTS             PIC 9(06).
017200     05  WS-TOT-NOT-FOUND            PIC 9(06).
017300 01  WS-RUN-TOTALS-N REDEFINES
017400     WS-RUN-TOTALS                   PIC 9(12).
017500*****************************************************************
017600* REPORT LINE LAYOUTS
017700*****************************************************************
017800 01  RPT-DETAIL-LINE.
017900     05  RPT-TAG                 PIC X(10).
018000     05  FILLER                  PIC X(02) VALUE SPACES.
018100     05  RPT-ID                  PIC Z(08)9.
018200     05  FILLER                  PIC X(02) VALUE SPACES.
018300     05  RPT-TYPE                PIC X(04).
018400     05  FILLER                  PIC X(02) VALUE SPACES.
018500     05  RPT-QUANTITY            PIC -(08)9.
018600     05  FILLER                  PIC X(02) VALUE SPACES.
018700     05  RPT-PRICE               PIC -(07)9.99.
018800     05  FILLER                  PIC X(02) VALUE SPACES.
018900     05  RPT-FEE                 PIC -(06)9.9(08).
019000     05  FILLER                  PIC X(02) VALUE SPACES.
019100     05  RPT-TIMESTAMP           PIC 9(14).
019200     05  FILLER                  PIC X(01) VALUE SPACES.
019300 01  RPT-NOTFOUND-LINE.
019400     05  FILLER                  PIC X(10) VALUE "NOT FOUND ".
019500     05  FILLER                  PIC X(02) VALUE SPACES.
019600     05  RPT-NF-ID               PIC Z(08)9.
019700     05  FILLER                  PIC X(56) VALUE SPACES.
019800 01  RPT-HEADING-LINE.
019900     05  FILLER                  PIC X(10) VALUE "OPERATION ".
020000     05  FILLER                  PIC X(02) VALUE SPACES.
020100     05  RPT-HEAD-OP             PIC X(06).
020200     05  FILLER                  PIC X(62) VALUE SPACES.
020300 01  RPT-TOTALS-LINE.
020400     05  FILLER                  PIC X(15) VALUE
020500         "DECK REQUESTS =".
020600     05  RPT-TOT-REQUESTS        PIC ZZZZZ9.
020700     05  FILLER                  PIC X(13) VALUE
020800         "  NOT FOUND =".
020900     05  RPT-TOT-NOT-FOUND       PIC ZZZZZ9.
021000     05  FILLER                  PIC X(40) VALUE SPACES.
021100*****************************************************************
021200* LOG MESSAGE LAYOUTS
021300*****************************************************************
021400 01  LOGREC-ADD.
021500     05  FILLER                  PIC X(10) VALUE "TXMAINT =>".
021600     05  FILLER                  PIC X(10) VALUE " ADD ID =>".
021700     05  REC-ADD-ID              PIC X(09).
021800 01  LOGREC-SWAP.
021900     05  FILLER                  PIC X(10) VALUE "TXMAINT =>".
022000     05  FILLER                  PIC X(11) VALUE " SWAPPED =>".
022100     05  REC-SWAP-LO             PIC 9(14).
022200     05  FILLER                  PIC X(05) VALUE " AND ".
022300     05  REC-SWAP-HI             PIC 9(14).
022400 01  LOGMSG.
022500     05  FILLER                  PIC X(14) VALUE
022600         "TXMAINT     =>".
022700     05  LOGMSG-TEXT             PIC X(50).
022800 01  LOGMSG-ERR.
022900     05  FILLER                  PIC X(15) VALUE
023000         "TXMAINT  ERR =>".
023100     05  LOG-ERR-ROUTINE         PIC X(10).
023200     05  FILLER                  PIC X(21) VALUE
023300         " FAILED, FILE-STATUS ".
023400     05  LOG-ERR-STATUS          PIC X(02).
023500 PROCEDURE DIVISION.
023600*****************************************************************
023700* MAINLINE
023800*****************************************************************
023900 START-TXMAINT.
024000     MOVE "STARTED" TO LOGMSG-TEXT.
024100     PERFORM DO-USERLOG.
024200     OPEN INPUT TRANSACTIONS-OLD.
024300     OPEN INPUT MAINT-CONTROL-FILE.
024400     OPEN OUTPUT MAINT-REPORT-FILE.
024500     PERFORM 100-LOAD-OLD-MASTER THRU 100-EXIT.
024600     CLOSE TRANSACTIONS-OLD.
024700     PERFORM 200-APPLY-REQUESTS THRU 200-EXIT.
024800     CLOSE MAINT-CONTROL-FILE.
024900     PERFORM 570-WRITE-TOTALS THRU 570-EXIT.
025000     PERFORM 300-RESEQUENCE-TABLE THRU 300-EXIT.
025100     OPEN OUTPUT TRANSACTIONS-NEW.
025200     PERFORM 400-WRITE-NEW-MASTER THRU 400-EXIT.
025300     CLOSE TRANSACTIONS-NEW.
025400     CLOSE MAINT-REPORT-FILE.
025500     MOVE "COMPLETED" TO LOGMSG-TEXT.
025600     PERFORM DO-USERLOG.
025700     PERFORM A-999-EXIT.
025800*****************************************************************
025900* LOAD OLD MASTER INTO WORKING TABLE, TRACK HIGHEST TX-ID SEEN
026000* SO ADD CAN ASSIGN THE NEXT ONE UP
026100*****************************************************************
026200 100-LOAD-OLD-MASTER.
026300     MOVE ZERO TO WS-TX-COUNT.
026400     MOVE ZERO TO WS-NEXT-ID.
026500     READ TRANSACTIONS-OLD INTO TRX-OLD-ITEM
026600         AT END MOVE "10" TO OLD-STATUS-1.
026700 110-READ-ONE-TX.
026800     IF OLD-STATUS-1 = "10"
026900         GO TO 100-EXIT.
027000     IF WS-TX-COUNT NOT < WS-TX-MAX
027100         MOVE "100-LOAD" TO LOG-ERR-ROUTINE
027200         MOVE "99" TO LOG-ERR-STATUS
027300         PERFORM DO-USERLOG-ERR
027400         PERFORM A-999-EXIT.
027500     ADD 1 TO WS-TX-COUNT.
027600     MOVE TRX-ID          TO TXW-ID (WS-TX-COUNT).
027700     MOVE TRX-TYPE        TO TXW-TYPE (WS-TX-COUNT).
027800     MOVE TRX-QUANTITY    TO TXW-QUANTITY (WS-TX-COUNT).
027900     MOVE TRX-PRICE       TO TXW-PRICE (WS-TX-COUNT).
028000     MOVE TRX-FEE         TO TXW-FEE (WS-TX-COUNT).
028100     MOVE TRX-TIMESTAMP-N TO TXW-TIMESTAMP (WS-TX-COUNT).
028200     IF TRX-ID > WS-NEXT-ID
028300         MOVE TRX-ID TO WS-NEXT-ID.
028400     READ TRANSACTIONS-OLD INTO TRX-OLD-ITEM
028500         AT END MOVE "10" TO OLD-STATUS-1.
028600     GO TO 110-READ-ONE-TX.
028700 100-EXIT.
028800     ADD 1 TO WS-NEXT-ID.
028900     EXIT.
029000*****************************************************************
029100* READ THE REQUEST DECK ONE CARD AT A TIME, DISPATCH ON OPERATION
029200*****************************************************************
029300 200-APPLY-REQUESTS.
029400     READ MAINT-CONTROL-FILE INTO MAINT-CONTROL-ITEM
029500         AT END MOVE "10" TO CTL-STATUS-1.
029600 210-APPLY-ONE-REQUEST.
029700     IF CTL-STATUS-1 = "10"
029800         GO TO 200-EXIT.
029900     ADD 1 TO WS-REQUEST-COUNT.
030000     IF CTL-TIMESTAMP-N NOT = ZERO
030100         MOVE CTL-TS-YYYY TO WS-CTL-CC-YY
030200         PERFORM 250-WINDOW-CENTURY THRU 250-EXIT.
030300     IF CTL-OPERATION = "ADD   "
030400         PERFORM 510-DO-ADD THRU 510-EXIT
030500     ELSE IF CTL-OPERATION = "UPDATE"
030600         PERFORM 520-DO-UPDATE THRU 520-EXIT
030700     ELSE IF CTL-OPERATION = "DELETE"
030800         PERFORM 530-DO-DELETE THRU 530-EXIT
030900     ELSE IF CTL-OPERATION = "GET   "
031000         PERFORM 540-DO-GET THRU 540-EXIT
031100     ELSE IF CTL-OPERATION = "LIST  "
031200         PERFORM 550-DO-LIST THRU 550-EXIT
031300     ELSE IF CTL-OPERATION = "RANGE "
031400         PERFORM 560-DO-RANGE THRU 560-EXIT
031500     ELSE
031600         MOVE "200-APPLY" TO LOG-ERR-ROUTINE
031700         MOVE "88" TO LOG-ERR-STATUS
031800         PERFORM DO-USERLOG-ERR.
031900     READ MAINT-CONTROL-FILE INTO MAINT-CONTROL-ITEM
032000         AT END MOVE "10" TO CTL-STATUS-1.
032100     GO TO 210-APPLY-ONE-REQUEST.
032200 200-EXIT.
032300     EXIT.
032400*****************************************************************
032500* END-OF-DECK ACTIVITY LINE - IF THE TOTALS COME BACK ALL ZERO
032600* THE DECK WAS EMPTY, WORTH FLAGGING ON THE OPERATOR CONSOLE
032700*****************************************************************
032800 570-WRITE-TOTALS.
032900     MOVE WS-REQUEST-COUNT TO WS-TOT-REQUESTS.
033000     MOVE WS-NOT-FOUND-COUNT TO WS-TOT-NOT-FOUND.
033100     MOVE WS-TOT-REQUESTS TO RPT-TOT-REQUESTS.
033200     MOVE WS-TOT-NOT-FOUND TO RPT-TOT-NOT-FOUND.
033300     WRITE MAINT-REPORT-LINE FROM RPT-TOTALS-LINE.
033400     IF WS-RUN-TOTALS-N = ZERO
033500         MOVE "EMPTY CONTROL DECK - NO REQUESTS" TO LOGMSG-TEXT
033600         PERFORM DO-USERLOG.
033700 570-EXIT.
033800     EXIT.
033900*****************************************************************
034000* Y2K WINDOW ON A CONTROL-CARD 2-DIGIT YEAR - SEE CHANGE LOG
034100* 12/01/98.  CTL-TS-YYYY ARRIVES AS A 4-DIGIT FIELD BUT THE CARD
034200* PUNCH PROGRAM AT THE BRANCH OFFICES STILL KEYS ONLY THE LAST 2
034300* DIGITS INTO IT, LEFT-ZERO-FILLED - THIS RECOVERS THE CENTURY.
034400*****************************************************************
034500 250-WINDOW-CENTURY.
034600     IF CTL-TS-YYYY < 100
034700         IF WS-CTL-CC-YY < 50
034800             COMPUTE CTL-TS-YYYY = 2000 + WS-CTL-CC-YY
034900         ELSE
035000             COMPUTE CTL-TS-YYYY = 1900 + WS-CTL-CC-YY.
035100 250-EXIT.
035200     EXIT.
035300*****************************************************************
035400* ADD - ASSIGN NEXT SEQUENTIAL ID, APPEND TO TABLE
035500*****************************************************************
035600 510-DO-ADD.
035700     IF WS-TX-COUNT NOT < WS-TX-MAX
035800         MOVE "510-ADD" TO LOG-ERR-ROUTINE
035900         MOVE "99" TO LOG-ERR-STATUS
036000         PERFORM DO-USERLOG-ERR
036100         PERFORM A-999-EXIT.
036200     ADD 1 TO WS-TX-COUNT.
036300     MOVE WS-NEXT-ID      TO TXW-ID (WS-TX-COUNT).
036400     MOVE CTL-TYPE        TO TXW-TYPE (WS-TX-COUNT).
036500     MOVE CTL-QUANTITY    TO TXW-QUANTITY (WS-TX-COUNT).
036600     MOVE CTL-PRICE       TO TXW-PRICE (WS-TX-COUNT).
036700     MOVE CTL-FEE         TO TXW-FEE (WS-TX-COUNT).
036800     MOVE CTL-TIMESTAMP-N   TO TXW-TIMESTAMP (WS-TX-COUNT).
036900     MOVE "ADDED     " TO RPT-TAG.
037000     MOVE WS-NEXT-ID      TO RPT-ID.
037100     MOVE CTL-TYPE        TO RPT-TYPE.
037200     MOVE CTL-QUANTITY    TO RPT-QUANTITY.
037300     MOVE CTL-PRICE       TO RPT-PRICE.
037400     MOVE CTL-FEE         TO RPT-FEE.
037500     MOVE CTL-TIMESTAMP-N   TO RPT-TIMESTAMP.
037600     WRITE MAINT-REPORT-LINE FROM RPT-DETAIL-LINE.
037700     IF WS-TRACE-ON
037800         MOVE WS-NEXT-ID TO WS-NEXT-ID-DISP
037900         MOVE WS-NEXT-ID-DISP-X TO REC-ADD-ID
038000         DISPLAY LOGREC-ADD UPON CONSOLE.
038100     ADD 1 TO WS-NEXT-ID.
038200 510-EXIT.
038300     EXIT.
038400*****************************************************************
038500* UPDATE(ID) - REPLACE TYPE/QUANTITY/PRICE/FEE/TIMESTAMP OF THE
038600* MATCHING RECORD, ERROR IF THE ID IS ABSENT
038700*****************************************************************
038800 520-DO-UPDATE.
038900     PERFORM 505-FIND-BY-ID THRU 505-EXIT.
039000     IF WS-FOUND-IX = ZERO
039100         ADD 1 TO WS-NOT-FOUND-COUNT
039200         MOVE CTL-ID TO RPT-NF-ID
039300         WRITE MAINT-REPORT-LINE FROM RPT-NOTFOUND-LINE
039400     ELSE
039500         MOVE CTL-TYPE      TO TXW-TYPE (WS-FOUND-IX)
039600         MOVE CTL-QUANTITY  TO TXW-QUANTITY (WS-FOUND-IX)
039700         MOVE CTL-PRICE     TO TXW-PRICE (WS-FOUND-IX)
039800         MOVE CTL-FEE       TO TXW-FEE (WS-FOUND-IX)
039900         MOVE CTL-TIMESTAMP-N TO TXW-TIMESTAMP (WS-FOUND-IX)
040000         MOVE "UPDATED   " TO RPT-TAG
040100         MOVE TXW-ID (WS-FOUND-IX)        TO RPT-ID
040200         MOVE TXW-TYPE (WS-FOUND-IX)      TO RPT-TYPE
040300         MOVE TXW-QUANTITY (WS-FOUND-IX)  TO RPT-QUANTITY
040400         MOVE TXW-PRICE (WS-FOUND-IX)     TO RPT-PRICE
040500         MOVE TXW-FEE (WS-FOUND-IX)       TO RPT-FEE
040600         MOVE TXW-TIMESTAMP (WS-FOUND-IX) TO RPT-TIMESTAMP
040700         WRITE MAINT-REPORT-LINE FROM RPT-DETAIL-LINE.
040800 520-EXIT.
040900     EXIT.
041000*****************************************************************
041100* DELETE(ID) - REMOVE THE MATCHING RECORD, ERROR IF ABSENT.
041200* CLOSES THE GAP BY SLIDING EVERYTHING ABOVE IT DOWN ONE SLOT -
041300* THE TABLE HAS NO SPARE SLOTS SO THIS MUST HAPPEN IMMEDIATELY.
041400*****************************************************************
041500 530-DO-DELETE.
041600     PERFORM 505-FIND-BY-ID THRU 505-EXIT.
041700     IF WS-FOUND-IX = ZERO
041800         ADD 1 TO WS-NOT-FOUND-COUNT
041900         MOVE CTL-ID TO RPT-NF-ID
042000         WRITE MAINT-REPORT-LINE FROM RPT-NOTFOUND-LINE
042100     ELSE
042200         MOVE "DELETED   " TO RPT-TAG
042300         MOVE TXW-ID (WS-FOUND-IX)        TO RPT-ID
042400         MOVE TXW-TYPE (WS-FOUND-IX)      TO RPT-TYPE
042500         MOVE TXW-QUANTITY (WS-FOUND-IX)  TO RPT-QUANTITY
042600         MOVE TXW-PRICE (WS-FOUND-IX)     TO RPT-PRICE
042700         MOVE TXW-FEE (WS-FOUND-IX)       TO RPT-FEE
042800         MOVE TXW-TIMESTAMP (WS-FOUND-IX) TO RPT-TIMESTAMP
042900         WRITE MAINT-REPORT-LINE FROM RPT-DETAIL-LINE
043000         PERFORM 535-CLOSE-GAP THRU 535-EXIT.
043100 530-EXIT.
043200     EXIT.
043300 535-CLOSE-GAP.
043400     PERFORM 536-SHIFT-ONE-DOWN THRU 536-EXIT
043500             VARYING WS-SCAN-IX FROM WS-FOUND-IX BY 1
043600             UNTIL WS-SCAN-IX NOT < WS-TX-COUNT.
043700     SUBTRACT 1 FROM WS-TX-COUNT.
043800 535-EXIT.
043900     EXIT.
044000 536-SHIFT-ONE-DOWN.
044100     MOVE TX-ENTRY (WS-SCAN-IX + 1) TO TX-ENTRY (WS-SCAN-IX).
044200 536-EXIT.
044300     EXIT.
044400*****************************************************************
044500* GET(ID) - RETURN THE RECORD OR A NOT-FOUND INDICATION
044600*****************************************************************
044700 540-DO-GET.
044800     PERFORM 505-FIND-BY-ID THRU 505-EXIT.
044900     IF WS-FOUND-IX = ZERO
045000         ADD 1 TO WS-NOT-FOUND-COUNT
045100         MOVE CTL-ID TO RPT-NF-ID
045200         WRITE MAINT-REPORT-LINE FROM RPT-NOTFOUND-LINE
045300     ELSE
045400         MOVE "GET       " TO RPT-TAG
045500         MOVE TXW-ID (WS-FOUND-IX)        TO RPT-ID
045600         MOVE TXW-TYPE (WS-FOUND-IX)      TO RPT-TYPE
045700         MOVE TXW-QUANTITY (WS-FOUND-IX)  TO RPT-QUANTITY
045800         MOVE TXW-PRICE (WS-FOUND-IX)     TO RPT-PRICE
045900         MOVE TXW-FEE (WS-FOUND-IX)       TO RPT-FEE
046000         MOVE TXW-TIMESTAMP (WS-FOUND-IX) TO RPT-TIMESTAMP
046100         WRITE MAINT-REPORT-LINE FROM RPT-DETAIL-LINE.
046200 540-EXIT.
046300     EXIT.
046400*****************************************************************
046500* LIST - RETURN ALL RECORDS, CURRENT TABLE ORDER (TX-ID ASSIGN
046600* ORDER UNTIL 300-RESEQUENCE-TABLE PUTS THE MASTER BACK IN
046700* TX-TIMESTAMP ORDER AT END OF RUN)
046800*****************************************************************
046900 550-DO-LIST.
047000     MOVE "LIST  " TO RPT-HEAD-OP.
047100     WRITE MAINT-REPORT-LINE FROM RPT-HEADING-LINE.
047200     MOVE ZERO TO WS-SCAN-IX.
047300 551-LIST-ONE.
047400     ADD 1 TO WS-SCAN-IX.
047500     IF WS-SCAN-IX > WS-TX-COUNT
047600         GO TO 550-EXIT.
047700     MOVE "LIST      " TO RPT-TAG.
047800     MOVE TXW-ID (WS-SCAN-IX)        TO RPT-ID.
047900     MOVE TXW-TYPE (WS-SCAN-IX)      TO RPT-TYPE.
048000     MOVE TXW-QUANTITY (WS-SCAN-IX)  TO RPT-QUANTITY.
048100     MOVE TXW-PRICE (WS-SCAN-IX)     TO RPT-PRICE.
048200     MOVE TXW-FEE (WS-SCAN-IX)       TO RPT-FEE.
048300     MOVE TXW-TIMESTAMP (WS-SCAN-IX) TO RPT-TIMESTAMP.
048400     WRITE MAINT-REPORT-LINE FROM RPT-DETAIL-LINE.
048500     GO TO 551-LIST-ONE.
048600 550-EXIT.
048700     EXIT.
048800*****************************************************************
048900* RANGE(START,END) - RECORDS WITH START < TIMESTAMP < END, BOTH
049000* BOUNDS EXCLUSIVE (PRB-9340 - SEE CHANGE LOG 08/30/93)
049100*****************************************************************
049200 560-DO-RANGE.
049300     MOVE "RANGE " TO RPT-HEAD-OP.
049400     WRITE MAINT-REPORT-LINE FROM RPT-HEADING-LINE.
049500     MOVE ZERO TO WS-SCAN-IX.
049600 561-RANGE-ONE.
049700     ADD 1 TO WS-SCAN-IX.
049800     IF WS-SCAN-IX > WS-TX-COUNT
049900         GO TO 560-EXIT.
050000     IF TXW-TIMESTAMP (WS-SCAN-IX) > CTL-ID
050100         IF TXW-TIMESTAMP (WS-SCAN-IX) < CTL-ID2
050200             MOVE "RANGE     " TO RPT-TAG
050300             MOVE TXW-ID (WS-SCAN-IX)        TO RPT-ID
050400             MOVE TXW-TYPE (WS-SCAN-IX)      TO RPT-TYPE
050500             MOVE TXW-QUANTITY (WS-SCAN-IX)  TO RPT-QUANTITY
050600             MOVE TXW-PRICE (WS-SCAN-IX)     TO RPT-PRICE
050700             MOVE TXW-FEE (WS-SCAN-IX)       TO RPT-FEE
050800             MOVE TXW-TIMESTAMP (WS-SCAN-IX) TO RPT-TIMESTAMP
050900             WRITE MAINT-REPORT-LINE FROM RPT-DETAIL-LINE.
051000     GO TO 561-RANGE-ONE.
051100 560-EXIT.
051200     EXIT.
051300*****************************************************************
051400* LINEAR SEARCH BY TX-ID - TABLE IS SMALL ENOUGH (1200 MAX) THAT
051500* A SEQUENTIAL SCAN IS CHEAPER THAN MAINTAINING A SORTED INDEX
051600* ACROSS ADD/DELETE.  RETURNS ZERO IN WS-FOUND-IX WHEN ABSENT.
051700*****************************************************************
051800 505-FIND-BY-ID.
051900     MOVE ZERO TO WS-FOUND-IX.
052000     MOVE ZERO TO WS-SCAN-IX.
052100 506-SCAN-ONE.
052200     ADD 1 TO WS-SCAN-IX.
052300     IF WS-SCAN-IX > WS-TX-COUNT
052400         GO TO 505-EXIT.
052500     IF TXW-ID (WS-SCAN-IX) = CTL-ID
052600         MOVE WS-SCAN-IX TO WS-FOUND-IX
052700         GO TO 505-EXIT.
052800     GO TO 506-SCAN-ONE.
052900 505-EXIT.
053000     EXIT.
053100*****************************************************************
053200* RESEQUENCE THE TABLE BACK INTO ASCENDING TX-TIMESTAMP ORDER -
053300* A PLAIN BUBBLE PASS IS ADEQUATE, THE DECK RARELY DISTURBS MORE
053400* THAN A HANDFUL OF ENTRIES IN ANY GIVEN RUN
053500*****************************************************************
053600 300-RESEQUENCE-TABLE.
053700     IF WS-TX-COUNT < 2
053800         GO TO 300-EXIT.
053900     MOVE "YES" TO WS-SORT-SWAPPED.
054000 310-BUBBLE-PASS.
054100     IF NOT WS-A-SWAP-HAPPENED
054200         GO TO 300-EXIT.
054300     MOVE "NO " TO WS-SORT-SWAPPED.
054400     PERFORM 320-COMPARE-SWAP THRU 320-EXIT
054500             VARYING WS-SCAN-IX FROM 1 BY 1
054600             UNTIL WS-SCAN-IX NOT < WS-TX-COUNT.
054700     GO TO 310-BUBBLE-PASS.
054800 300-EXIT.
054900     EXIT.
055000 320-COMPARE-SWAP.
055100     IF TXW-TIMESTAMP (WS-SCAN-IX) NOT > TXW-TIMESTAMP (WS-SCAN-IX + 1)
055200         GO TO 320-EXIT.
055300     IF WS-TRACE-ON
055400         MOVE TXW-TIMESTAMP (WS-SCAN-IX)     TO REC-SWAP-HI
055500         MOVE TXW-TIMESTAMP (WS-SCAN-IX + 1) TO REC-SWAP-LO
055600         DISPLAY LOGREC-SWAP UPON CONSOLE.
055700     MOVE TX-ENTRY (WS-SCAN-IX)     TO WS-TX-SWAP.
055800     MOVE TX-ENTRY (WS-SCAN-IX + 1) TO TX-ENTRY (WS-SCAN-IX).
055900     MOVE WS-TX-SWAP                TO TX-ENTRY (WS-SCAN-IX + 1).
056000     MOVE "YES" TO WS-SORT-SWAPPED.
056100 320-EXIT.
056200     EXIT.
056300*****************************************************************
056400* SPOOL THE RESEQUENCED TABLE BACK OUT AS THE NEW MASTER
056500*****************************************************************
056600 400-WRITE-NEW-MASTER.
056700     MOVE ZERO TO WS-SCAN-IX.
056800 410-WRITE-ONE-TX.
056900     ADD 1 TO WS-SCAN-IX.
057000     IF WS-SCAN-IX > WS-TX-COUNT
057100         GO TO 400-EXIT.
057200     MOVE TXW-ID (WS-SCAN-IX)          TO TRX-ID OF TRX-NEW-ITEM.
057300     MOVE TXW-TYPE (WS-SCAN-IX)        TO TRX-TYPE OF TRX-NEW-ITEM.
057400     MOVE TXW-QUANTITY (WS-SCAN-IX)    TO
057500         TRX-QUANTITY OF TRX-NEW-ITEM.
057600     MOVE TXW-PRICE (WS-SCAN-IX)       TO TRX-PRICE OF TRX-NEW-ITEM.
057700     MOVE TXW-FEE (WS-SCAN-IX)         TO TRX-FEE OF TRX-NEW-ITEM.
057800     MOVE TXW-TIMESTAMP (WS-SCAN-IX)   TO
057900         TRX-TIMESTAMP-N OF TRX-NEW-ITEM.
058000     WRITE TRX-NEW-ITEM.
058100     IF NEW-STATUS-1 NOT = "0"
058200         MOVE "400-WRITE" TO LOG-ERR-ROUTINE
058300         MOVE NEW-STATUS-1 TO LOG-ERR-STATUS
058400         PERFORM DO-USERLOG-ERR
058500         PERFORM A-999-EXIT.
058600     GO TO 410-WRITE-ONE-TX.
058700 400-EXIT.
058800     EXIT.
058900*****************************************************************
059000* LEAVE
059100*****************************************************************
059200 A-999-EXIT.
059300     STOP RUN.
059400*****************************************************************
059500* LOGGING PARAGRAPHS
059600*****************************************************************
059700 DO-USERLOG.
059800     DISPLAY LOGMSG UPON CONSOLE.
059900 DO-USERLOG-ERR.
060000     DISPLAY LOGMSG-ERR UPON CONSOLE.
