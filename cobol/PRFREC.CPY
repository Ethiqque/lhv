000100*****************************************************************
000200* PRFREC  -  PORTFOLIO PROFIT SUMMARY RECORD
000300*            COPY MEMBER - ONE RECORD WRITTEN PER PRFCALC RUN.
000400*****************************************************************
000500*    PROF-TOTAL           -  REALIZED STOCK PROFIT PLUS DIVIDEND
000600*                             PROFIT
000700*    PROF-REALIZED-STOCK  -  FIFO REALIZED TRADING PROFIT NET OF
000800*                             FEES (SECOND-PASS FIGURE - SEE R2)
000900*    PROF-DIVIDEND        -  DIVIDEND INCOME (LAST PAYABLE EVENT
001000*                             OVERWRITES, DOES NOT ACCUMULATE)
001100*    PROF-UNREALIZED      -  MARKET VALUE OF OPEN POSITION LESS
001200*                             ITS COST, INCLUDING REMAINING FEES
001300*    ALL FOUR AMOUNTS CARRY 8 DECIMAL DIGITS, ROUNDED HALF-UP,
001400*    PER THE CONFIGURED SCALE IN PRFCALC WS-SCALE.
001500*****************************************************************
001600 05  PROF-AMOUNTS.
001700     10  PROF-TOTAL              PIC S9(11)V9(08).
001800     10  PROF-REALIZED-STOCK     PIC S9(11)V9(08).
001900     10  PROF-DIVIDEND           PIC S9(11)V9(08).
002000     10  PROF-UNREALIZED         PIC S9(11)V9(08).
002100 05  PROF-AMOUNTS-TBL REDEFINES
002200     PROF-AMOUNTS.
002300     10  PROF-AMT-ENTRY          PIC S9(11)V9(08)
002400                                 OCCURS 4 TIMES.
002500 05  FILLER                      PIC X(04).
