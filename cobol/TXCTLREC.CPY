000100*****************************************************************
000200* TXCTLREC -  TRANSACTION MAINTENANCE CONTROL CARD
000300*             COPY MEMBER - ONE CARD PER MAINTENANCE REQUEST,
000400*             READ BY TXMAINT IN DECK ORDER.
000500*****************************************************************
000600*    CTL-OPERATION -  'ADD   ', 'UPDATE', 'DELETE', 'GET   ',
000700*                     'LIST  ' OR 'RANGE '
000800*    CTL-ID        -  UPDATE/DELETE/GET KEY, OR RANGE START BOUND
000900*                     (EXCLUSIVE) WHEN OPERATION IS 'RANGE '
001000*    CTL-ID2       -  RANGE END BOUND (EXCLUSIVE) - UNUSED
001100*                     OTHERWISE
001200*    CTL-TYPE      -  'BUY ' OR 'SELL' - ADD/UPDATE ONLY
001300*    CTL-QUANTITY  -  ADD/UPDATE ONLY
001400*    CTL-PRICE     -  ADD/UPDATE ONLY
001500*    CTL-FEE       -  ADD/UPDATE ONLY
001600*    CTL-TIMESTAMP -  ADD/UPDATE ONLY - CTL-TS-YYYY MAY ARRIVE AS
001700*                     A 2-DIGIT YEAR LEFT-ZERO-FILLED, SEE TXMAINT
001800*                     PARAGRAPH 250-WINDOW-CENTURY
001900*****************************************************************
002000 05  CTL-OPERATION               PIC X(06).
002100 05  CTL-ID                      PIC 9(14).
002200 05  CTL-ID2                     PIC 9(14).
002300 05  CTL-TYPE                    PIC X(04).
002400 05  CTL-QUANTITY                PIC S9(09).
002500 05  CTL-PRICE                   PIC S9(09)V99.
002600 05  CTL-FEE                     PIC S9(07)V9(08).
002700 05  CTL-TIMESTAMP.
002800     10  CTL-TS-YYYY             PIC 9(04).
002900     10  CTL-TS-MM               PIC 9(02).
003000     10  CTL-TS-DD               PIC 9(02).
003100     10  CTL-TS-HH               PIC 9(02).
003200     10  CTL-TS-MI               PIC 9(02).
003300     10  CTL-TS-SS               PIC 9(02).
003400 05  CTL-TIMESTAMP-N REDEFINES
003500     CTL-TIMESTAMP               PIC 9(14).
003600 05  FILLER                      PIC X(03).
