000100*****************************************************************
000200* TRXREC  -  TRANSACTION RECORD - BUY/SELL TRADE DETAIL
000300*            COPY MEMBER - USED IN FD AND IN WORKING-STORAGE
000400*            TABLE ENTRIES ALIKE (SEE TXGEN, TXMAINT, PRFCALC).
000500*****************************************************************
000600*    TRX-ID        -  SEQUENCE NUMBER ASSIGNED AT ADD TIME, 1-UP
000700*    TRX-TYPE      -  'BUY ' OR 'SELL'
000800*    TRX-QUANTITY  -  UNITS TRADED, ALWAYS POSITIVE
000900*    TRX-PRICE     -  UNIT PRICE OF THE TRADE
001000*    TRX-FEE       -  BROKERAGE FEE FOR THE WHOLE ORDER - CARRIED
001100*                     TO 8 DECIMALS SO FIFO MATCHING CAN SLICE IT
001200*                     PRO-RATA WITHOUT LOSING PENNIES
001300*    TRX-TIMESTAMP -  TRADE DATE-TIME, FILE IS IN ASCENDING
001400*                     TRX-TIMESTAMP ORDER
001500*****************************************************************
001600 05  TRX-ID                      PIC 9(09).
001700 05  TRX-TYPE                    PIC X(04).
001800     88  TRX-IS-BUY                     VALUE 'BUY '.
001900     88  TRX-IS-SELL                    VALUE 'SELL'.
002000 05  TRX-QUANTITY                PIC S9(09).
002100 05  TRX-PRICE                   PIC S9(09)V99.
002200 05  TRX-FEE                     PIC S9(07)V9(08).
002300 05  TRX-TIMESTAMP.
002400     10  TRX-TS-YYYY             PIC 9(04).
002500     10  TRX-TS-MM               PIC 9(02).
002600     10  TRX-TS-DD               PIC 9(02).
002700     10  TRX-TS-HH               PIC 9(02).
002800     10  TRX-TS-MI               PIC 9(02).
002900     10  TRX-TS-SS               PIC 9(02).
003000 05  TRX-TIMESTAMP-N REDEFINES
003100     TRX-TIMESTAMP               PIC 9(14).
003200 05  FILLER                      PIC X(05).
